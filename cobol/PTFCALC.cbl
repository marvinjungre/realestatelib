000100******************************************************************
000200* Author: K. S. MEHTA
000300* Date: 19-11-1987
000400* Purpose: COBOL PROGRAM -- PORTFOLIO ANALYTICS BATCH, COMPUTES
000500*          EXPECTED RETURN, COVARIANCE, VOLATILITY AND SHARPE
000600*          RATIO FOR A PORTFOLIO OF REAL-ESTATE ASSETS
000700* Tectonics: CODC
000800******************************************************************
000900*                     C H A N G E   L O G
001000*------------------------------------------------------------------------
001100* DATE       INIT   REQUEST   DESCRIPTION                          TAG
001200* 11/19/87   KSM    CR-0392   ORIGINAL PROGRAM -- EXPECTED RETURN   CR0392
001300*                             AND COVARIANCE ONLY, NO SHARPE LINE.  CR0392
001400* 03/02/89   KSM    CR-0418   ADDED PORTFOLIO VOLATILITY AND        CR0418
001500*                             SHARPE RATIO VIA NEWTON SQUARE ROOT.  CR0418
001600* 07/14/90   DJT    CR-0465   REJECT WHOLE RUN IF RETURN-COUNT      CR0465
001700*                             DIFFERS ACROSS THE PORTFOLIO --       CR0465
001800*                             NO PARTIAL-HISTORY PADDING.           CR0465
001900* 01/08/92   DJT    CR-0511   SKIP SHARPE LINE (ERROR MSG ONLY)     CR0511
002000*                             WHEN VOLATILITY COMPUTES TO ZERO.     CR0511
002100* 05/25/94   RKP    CR-0591   RISK-FREE RATE MOVED OFF A HARD-      CR0591
002200*                             CODED WORKING-STORAGE VALUE ONTO      CR0591
002300*                             THE PORTFOLIO-PARM CARD.              CR0591
002400* 02/19/97   TPN    CR-0681   WIDENED ASSET TABLE TO 50 ENTRIES     CR0681
002500*                             FOR THE LARGER REIT PORTFOLIOS.       CR0681
002600* 12/09/98   RKP    CR-0781   Y2K -- CENTURY WINDOWING ADDED TO     CR0781
002700*                             THE REPORT-HEADING DATE LOGIC.        CR0781
002800* 04/27/99   RKP    CR-0785   Y2K FOLLOW-UP -- CONFIRMED ASSET-IN   CR0785
002900*                             CARRIES NO CALENDAR DATE FIELD.       CR0785
003000* 08/30/02   TPN    CR-0893   NEWTON SQUARE-ROOT ITERATION COUNT    CR0893
003100*                             RAISED FROM 12 TO 20 FOR PORTFOLIOS   CR0893
003200*                             WITH VERY SMALL VARIANCE.             CR0893
003300* 10/15/06   LMH    CR-1081   PER-ASSET REPORT LINE NOW SHOWS       CR1081
003400*                             PORTFOLIO WEIGHT ALONGSIDE EXPECTED   CR1081
003500*                             RETURN PER AUDITOR REQUEST.           CR1081
003600* 03/11/10   LMH    CR-1175   SAMPLE (N-1) COVARIANCE CONFIRMED     CR1175
003700*                             AGAINST FINANCE DEPT SPREADSHEET --   CR1175
003800*                             NO CODE CHANGE, NOTE ONLY.            CR1175
003900* 04/02/14   NRB    CR-1299   RESTORED THE TITLE LINE TO THE        CR1299
004000*                             FRONT OF PORTFOLIO-REPORT -- WAS      CR1299
004100*                             BUILT IN WORKING-STORAGE BUT NEVER    CR1299
004200*                             WRITTEN.                              CR1299
004300* 06/20/17   NRB    CR-1351   REJECT RETURN-COUNT OVER 24 -- THE    CR1351
004400*                             HISTORICAL-RETURNS TABLE ONLY HOLDS   CR1351
004500*                             24 ENTRIES AND AN OVERSIZE COUNT WAS  CR1351
004600*                             SCANNING PAST IT.  SEE CR-1349/1350.  CR1351
004700*------------------------------------------------------------------------
004800 IDENTIFICATION DIVISION.
004900******************************************************************
005000 PROGRAM-ID. PTFCALC.
005100 AUTHOR. K. S. MEHTA.
005200 INSTALLATION. INVENTURE FINANCIAL SYSTEMS.
005300 DATE-WRITTEN. 11/19/87.
005400 DATE-COMPILED.
005500 SECURITY. UNCLASSIFIED.
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800******************************************************************
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT ASSET-IN ASSIGN TO ASSETIN
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS ASSETIN-STATUS.
006800*
006900     SELECT PORTFOLIO-PARM ASSIGN TO PFPARM
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS PFPARM-STATUS.
007200*
007300     SELECT PORTFOLIO-RPT ASSIGN TO PTFRPT
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS PTFRPT-STATUS.
007600*
007700     SELECT ERROR-RPT ASSIGN TO ERRRPT
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS ERRRPT-STATUS.
008000******************************************************************
008100 DATA DIVISION.
008200******************************************************************
008300 FILE SECTION.
008400 FD  ASSET-IN.
008500     COPY ASTRECLO.
008600*
008700 FD  PORTFOLIO-PARM.
008800 01  PF-PARM-CARD.
008900     05  PF-RISK-FREE-RATE      PIC 9V9(06).
009000     05  FILLER                 PIC X(73).
009100*
009200 FD  PORTFOLIO-RPT.
009300 01  PTFRPT-RECORD.
009400     05  FILLER                 PIC X(132).
009500*
009600 FD  ERROR-RPT.
009700 01  ERRRPT-RECORD.
009800     05  FILLER                 PIC X(132).
009900******************************************************************
010000 WORKING-STORAGE SECTION.
010100******************************************************************
010200*    DATA STRUCTURE FOR TITLE                                    *
010300******************************************************************
010400 01  SAN-TITLE.
010500     05  T1  PIC X(11) VALUE '* PTFCALC  '.
010600     05  T2  PIC X(33) VALUE 'PORTFOLIO ANALYTICS BATCH REPORT '.
010700     05  T3  PIC X(24) VALUE SPACES.
010800     05  FILLER
010900             PIC X(12).
011000*
011100 01  SYSTEM-DATE-AND-TIME.
011200     05  CURRENT-DATE.
011300         10  CURRENT-CENT       PIC 9(02).
011400         10  CURRENT-YEAR       PIC 9(02).
011500         10  CURRENT-MONTH      PIC 9(02).
011600         10  CURRENT-DAY        PIC 9(02).
011700     05  CURRENT-DATE-NUM  REDEFINES CURRENT-DATE
011800                                PIC 9(08).
011900     05  CURRENT-TIME.
012000         10  CURRENT-HOUR       PIC 9(02).
012100         10  CURRENT-MINUTE     PIC 9(02).
012200         10  CURRENT-SECOND     PIC 9(02).
012300         10  CURRENT-HNDSEC     PIC 9(02).
012400     05  CURRENT-TIME-NUM  REDEFINES CURRENT-TIME
012500                                PIC 9(08).
012600     05  FILLER                 PIC X(01) VALUE SPACE.
012700*
012800 01  ASSETIN-STATUS   PIC X(02) VALUE SPACES.
012900 01  PFPARM-STATUS    PIC X(02) VALUE SPACES.
013000 01  PTFRPT-STATUS    PIC X(02) VALUE SPACES.
013100 01  ERRRPT-STATUS    PIC X(02) VALUE SPACES.
013200*
013300     COPY ERRLINE.
013400*
013500 01  WS-ASSET-FILE.
013600     05  WS-ASSETIN-EOF         PIC X(01) VALUE 'N'.
013700         88  ASSETIN-EOF                  VALUE 'Y'.
013800     05  WS-ASSET-VALID-SW      PIC X(01) VALUE 'Y'.
013900         88  ASSET-IS-VALID               VALUE 'Y'.
014000     05  WS-RUN-OK-SW           PIC X(01) VALUE 'Y'.
014100         88  RUN-IS-OK                    VALUE 'Y'.
014200     05  FILLER                 PIC X(01) VALUE SPACE.
014300*
014400 01  WS-COUNTS                  BINARY.
014500     05  WS-ASSET-COUNT         PIC S9(05) VALUE ZERO.
014600     05  WS-REJECT-COUNT        PIC S9(05) VALUE ZERO.
014700     05  WS-COMMON-RET-COUNT    PIC S9(03) VALUE ZERO.
014800     05  WS-CV-I                PIC S9(05) VALUE ZERO.
014900     05  WS-CV-J                PIC S9(05) VALUE ZERO.
015000     05  FILLER                 PIC X(01) VALUE SPACE  DISPLAY.
015100*
015200*    STANDALONE SUBSCRIPTS -- KEPT AT THE 77 LEVEL PER SHOP
015300*    CONVENTION FOR ONE-SHOT WORKING COUNTERS.
015400 77  WS-AS-IDX                  PIC S9(05) BINARY VALUE ZERO.
015500 77  WS-HR-IDX                  PIC S9(03) BINARY VALUE ZERO.
015600 77  WS-ITER-IDX                PIC S9(03) BINARY VALUE ZERO.
015700*
015800*    IN-MEMORY ASSET TABLE -- ALL ASSET-IN RECORDS MUST BE LOADED
015900*    BEFORE ANY PORTFOLIO-LEVEL STATISTIC CAN BE COMPUTED.
016000*
016100 01  PT-ASSET-TABLE.
016200     05  PT-ASSET-ENTRY OCCURS 50 TIMES.
016300         10  PT-PROPERTY-ID      PIC X(10).
016400         10  PT-WEIGHT           PIC 9V9(06).
016500         10  PT-RETURN-COUNT     PIC 9(02).
016600         10  PT-EXPECTED-RETURN  PIC S9V9(06).
016700         10  PT-MEAN-RETURN      PIC S9V9(06).
016800         10  PT-HIST-RETURNS OCCURS 24 TIMES
016900                                 PIC S9V9(06).
017000     05  FILLER                  PIC X(01)     VALUE SPACE.
017100*
017200*    ASSET-BY-ASSET SAMPLE COVARIANCE MATRIX (N-1 DENOMINATOR)
017300*
017400 01  COV-MATRIX.
017500     05  COV-ROW OCCURS 50 TIMES.
017600         10  COV-CELL OCCURS 50 TIMES
017700                                 PIC S9(03)V9(06).
017800     05  FILLER                  PIC X(01)     VALUE SPACE.
017900*
018000 01  WS-COV-WORK.
018100     05  WS-COV-SUM             PIC S9(05)V9(08) VALUE ZERO.
018200     05  WS-COV-DEVI            PIC S9V9(08)     VALUE ZERO.
018300     05  WS-COV-DEVJ            PIC S9V9(08)     VALUE ZERO.
018400     05  FILLER                 PIC X(01)        VALUE SPACE.
018500*
018600 01  WS-PORTFOLIO-STATS.
018700     05  WS-PORT-EXP-RETURN     PIC S9V9(06)     VALUE ZERO.
018800     05  WS-PORT-VARIANCE       PIC S9(03)V9(06) VALUE ZERO.
018900     05  WS-PORT-VOLATILITY     PIC S9(03)V9(06) VALUE ZERO.
019000     05  WS-SHARPE-RATIO        PIC S9(03)V9(06) VALUE ZERO.
019100     05  FILLER                 PIC X(01)        VALUE SPACE.
019200 01  WS-PORTFOLIO-STATS-ALT REDEFINES WS-PORTFOLIO-STATS
019300                                PIC X(35).
019400*
019500*    HAND-ROLLED SQUARE ROOT (NEWTON-RAPHSON) -- SHOP STANDARD
019600*    HAS NO INTRINSIC FUNCTIONS AVAILABLE ON THE PRODUCTION
019700*    COMPILER, SO VOLATILITY = SQRT(VARIANCE) IS ITERATED HERE.
019800*
019900 01  WS-SQRT-FIELDS.
020000     05  WS-SQRT-X              PIC S9(05)V9(06) VALUE ZERO.
020100     05  WS-SQRT-GUESS          PIC S9(05)V9(06) VALUE ZERO.
020200     05  WS-SQRT-NEXT           PIC S9(05)V9(06) VALUE ZERO.
020300     05  FILLER                 PIC X(01)        VALUE SPACE.
020400*
020500 01  WS-RISK-FREE-RATE          PIC 9V9(06)      VALUE ZERO.
020600*
020700*    REPORT LINES
020800*
020900 01  WS-HEAD-LINE.
021000     05  FILLER                 PIC X(01)  VALUE SPACE.
021100     05  WH-TITLE               PIC X(36)
021200         VALUE 'PORTFOLIO ANALYTICS REPORT'.
021300     05  WH-RUN-DATE            PIC X(10).
021400     05  FILLER                 PIC X(02)  VALUE SPACES.
021500     05  WH-RUN-TIME            PIC X(08).
021600     05  FILLER                 PIC X(75)  VALUE SPACES.
021700*
021800 01  WS-ASSET-LINE.
021900     05  FILLER                 PIC X(01)  VALUE SPACE.
022000     05  WA-PROPERTY-ID         PIC X(10).
022100     05  FILLER                 PIC X(03)  VALUE SPACES.
022200     05  WA-EXP-RETURN-E        PIC Z.999999.
022300     05  FILLER                 PIC X(03)  VALUE SPACES.
022400     05  WA-WEIGHT-E            PIC Z.999999.
022500     05  FILLER                 PIC X(92)  VALUE SPACES.
022600*
022700 01  WS-SUMMARY-LINE.
022800     05  FILLER                 PIC X(01)  VALUE SPACE.
022900     05  WS-LABEL-1             PIC X(16)
023000         VALUE 'PORTFOLIO RTN: '.
023100     05  WS-PORT-RTN-E          PIC Z.999999.
023200     05  FILLER                 PIC X(02)  VALUE SPACES.
023300     05  WS-LABEL-2             PIC X(15)
023400         VALUE 'VOLATILITY:   '.
023500     05  WS-PORT-VOL-E          PIC Z.999999.
023600     05  FILLER                 PIC X(02)  VALUE SPACES.
023700     05  WS-LABEL-3             PIC X(16)
023800         VALUE 'SHARPE RATIO:  '.
023900     05  WS-SHARPE-E            PIC -Z.999999.
024000     05  FILLER                 PIC X(61)  VALUE SPACES.
024100*
024200******************************************************************
024300 PROCEDURE DIVISION.
024400******************************************************************
024500*
024600 A0001-MAIN.
024700
024800     PERFORM B0001-OPEN-FILES      THRU B0001-EX
024900     PERFORM B0002-READ-PARM-CARD  THRU B0002-EX
025000     PERFORM B0003-WRITE-HEADING   THRU B0003-EX
025100
025200     PERFORM C0002-READ-ASSET-IN   THRU C0002-EX.
025300         IF NOT ASSETIN-EOF THEN
025400             PERFORM C0001-LOAD-ASSETS THRU C0001-EX
025500             UNTIL ASSETIN-EOF
025600         END-IF.
025700
025800     PERFORM D0001-CHECK-RETURN-COUNTS THRU D0001-EX.
025900
026000     IF RUN-IS-OK THEN
026100         PERFORM E0001-BUILD-COVARIANCE    THRU E0001-EX
026200         PERFORM F0001-COMPUTE-PORT-STATS  THRU F0001-EX
026300         PERFORM G0001-WRITE-PORTFOLIO-RPT THRU G0001-EX
026400     END-IF.
026500
026600     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
026700
026800 A0001-MAIN-EX.
026900     EXIT.
027000*----------------------------------------------------------------*
027100 B0001-OPEN-FILES.
027200*----------------------------------------------------------------*
027300         OPEN INPUT  ASSET-IN.
027400
027500         IF ASSETIN-STATUS NOT EQUAL ZEROES
027600             MOVE 'ERROR OPENING ASSET-IN'   TO ER-REASON-TEXT
027700             MOVE 'B0001-OPEN-FILES'         TO ER-SOURCE-FILE
027800             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
027900         END-IF.
028000*
028100         OPEN INPUT  PORTFOLIO-PARM.
028200
028300         IF PFPARM-STATUS NOT EQUAL ZEROES
028400             MOVE 'ERROR OPENING PORTFOLIO-PARM' TO ER-REASON-TEXT
028500             MOVE 'B0001-OPEN-FILES'             TO ER-SOURCE-FILE
028600             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
028700         END-IF.
028800*
028900         OPEN OUTPUT PORTFOLIO-RPT.
029000         OPEN OUTPUT ERROR-RPT.
029100
029200         ACCEPT CURRENT-DATE FROM DATE.
029300         ACCEPT CURRENT-TIME FROM TIME.
029400
029500         IF CURRENT-YEAR < 50
029600             MOVE 20 TO CURRENT-CENT
029700         ELSE
029800             MOVE 19 TO CURRENT-CENT
029900         END-IF.
030000
030100 B0001-EX.
030200     EXIT.
030300*----------------------------------------------------------------*
030400 B0002-READ-PARM-CARD.
030500*----------------------------------------------------------------*
030600*    ONE PARAMETER CARD CARRIES THE RUN'S RISK-FREE RATE -- NOT
030700*    AN ASSET-IN FIELD, PER CR-0591.
030800*
030900         READ PORTFOLIO-PARM.
031000
031100         IF PFPARM-STATUS NOT EQUAL ZEROES
031200             MOVE 'ERROR READING PORTFOLIO-PARM' TO ER-REASON-TEXT
031300             MOVE 'B0002-READ-PARM-CARD'         TO ER-SOURCE-FILE
031400             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
031500         END-IF.
031600
031700         MOVE PF-RISK-FREE-RATE TO WS-RISK-FREE-RATE.
031800
031900 B0002-EX.
032000     EXIT.
032100*----------------------------------------------------------------*
032200 B0003-WRITE-HEADING.
032300*----------------------------------------------------------------*
032400*        CR-1299 -- TITLE LINE WAS BUILT BUT NEVER WRITTEN.
032500         WRITE PTFRPT-RECORD FROM SAN-TITLE.                      CR1299
032600         MOVE SPACES            TO WS-HEAD-LINE.
032700         MOVE CURRENT-MONTH     TO WH-RUN-DATE(1:2).
032800         MOVE '/'               TO WH-RUN-DATE(3:1).
032900         MOVE CURRENT-DAY       TO WH-RUN-DATE(4:2).
033000         MOVE '/'               TO WH-RUN-DATE(6:1).
033100         MOVE CURRENT-CENT      TO WH-RUN-DATE(7:2).
033200         MOVE CURRENT-YEAR      TO WH-RUN-DATE(9:2).
033300         MOVE CURRENT-HOUR      TO WH-RUN-TIME(1:2).
033400         MOVE ':'               TO WH-RUN-TIME(3:1).
033500         MOVE CURRENT-MINUTE    TO WH-RUN-TIME(4:2).
033600         MOVE ':'               TO WH-RUN-TIME(6:1).
033700         MOVE CURRENT-SECOND    TO WH-RUN-TIME(7:2).
033800         WRITE PTFRPT-RECORD FROM WS-HEAD-LINE.
033900
034000 B0003-EX.
034100     EXIT.
034200*----------------------------------------------------------------*
034300 C0001-LOAD-ASSETS.
034400*----------------------------------------------------------------*
034500         MOVE 'Y' TO WS-ASSET-VALID-SW.
034600         PERFORM C0003-VALIDATE-ASSET THRU C0003-EX.
034700
034800         IF ASSET-IS-VALID
034900             ADD 1 TO WS-ASSET-COUNT
035000             PERFORM C0004-STORE-ASSET  THRU C0004-EX
035100         END-IF.
035200
035300         PERFORM C0002-READ-ASSET-IN THRU C0002-EX.
035400
035500 C0001-EX.
035600     EXIT.
035700*----------------------------------------------------------------*
035800 C0002-READ-ASSET-IN.
035900*----------------------------------------------------------------*
036000         READ ASSET-IN.
036100
036200             EVALUATE ASSETIN-STATUS
036300                WHEN '00'
036400                 CONTINUE
036500                WHEN '10'
036600                 MOVE 'Y' TO WS-ASSETIN-EOF
036700                WHEN OTHER
036800                 MOVE 'ASSET-IN I/O ERROR ON READ'
036900                                      TO ER-REASON-TEXT
037000                 MOVE 'C0002-READ-ASSET-IN' TO ER-SOURCE-FILE
037100                 PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
037200             END-EVALUATE.
037300
037400 C0002-EX.
037500     EXIT.
037600*----------------------------------------------------------------*
037700 C0003-VALIDATE-ASSET.
037800*----------------------------------------------------------------*
037900         IF AS-PROPERTY-ID = SPACES
038000             MOVE 'N' TO WS-ASSET-VALID-SW
038100             MOVE 'PROPERTY-ID BLANK' TO ER-REASON-TEXT
038200             PERFORM C0005-REJECT-ASSET THRU C0005-EX
038300         END-IF.
038400         IF AS-INITIAL-PROP-VALUE NOT > ZERO
038500             MOVE 'N' TO WS-ASSET-VALID-SW
038600             MOVE 'INITIAL PROP VALUE NOT POSITIVE'
038700                                   TO ER-REASON-TEXT
038800             PERFORM C0005-REJECT-ASSET THRU C0005-EX
038900         END-IF.
039000         IF AS-RETURN-COUNT NOT > ZERO
039100             MOVE 'N' TO WS-ASSET-VALID-SW
039200             MOVE 'RETURN-COUNT NOT POSITIVE' TO ER-REASON-TEXT
039300             PERFORM C0005-REJECT-ASSET THRU C0005-EX
039400         END-IF.
039500*        CR-1351 -- PT-HIST-RETURNS/AS-HISTORICAL-RETURNS ONLY
039600*        HOLD 24 OCCURRENCES.  REJECT ANY RETURN-COUNT OVER THE
039700*        TABLE SIZE INSTEAD OF LETTING C0006-STORE-ONE-RETURN
039800*        RUN WS-HR-IDX PAST THE OCCURS BOUND.     CR1351
039900         IF AS-RETURN-COUNT > 24
040000             MOVE 'N' TO WS-ASSET-VALID-SW
040100             MOVE 'RETURN-COUNT EXCEEDS TABLE SIZE' TO
040200                 ER-REASON-TEXT
040300             PERFORM C0005-REJECT-ASSET THRU C0005-EX
040400         END-IF.
040500*
040600 C0003-EX.
040700     EXIT.
040800*----------------------------------------------------------------*
040900 C0004-STORE-ASSET.
041000*----------------------------------------------------------------*
041100         MOVE AS-PROPERTY-ID      TO PT-PROPERTY-ID(WS-ASSET-COUNT).
041200         MOVE AS-PORTFOLIO-WEIGHT TO PT-WEIGHT(WS-ASSET-COUNT).
041300         MOVE AS-RETURN-COUNT     TO PT-RETURN-COUNT(WS-ASSET-COUNT).
041400
041500         COMPUTE PT-EXPECTED-RETURN(WS-ASSET-COUNT) ROUNDED =
041600             (AS-ANNUAL-RENTAL-INCOME + AS-ANNUAL-APPRECIATION
041700              - AS-ANNUAL-EXPENSES) / AS-INITIAL-PROP-VALUE.
041800
041900         PERFORM C0006-STORE-ONE-RETURN
042000             VARYING WS-HR-IDX FROM 1 BY 1
042100             UNTIL WS-HR-IDX > AS-RETURN-COUNT.
042200
042300 C0004-EX.
042400     EXIT.
042500*----------------------------------------------------------------*
042600 C0005-REJECT-ASSET.
042700*----------------------------------------------------------------*
042800         ADD 1 TO WS-REJECT-COUNT.
042900         MOVE 'ASSET-IN'      TO ER-SOURCE-FILE.
043000         MOVE AS-PROPERTY-ID  TO ER-RECORD-ID.
043100         WRITE ERRRPT-RECORD FROM ERROR-LINE.
043200
043300 C0005-EX.
043400     EXIT.
043500*----------------------------------------------------------------*
043600 C0006-STORE-ONE-RETURN.
043700*----------------------------------------------------------------*
043800         MOVE AS-HISTORICAL-RETURNS(WS-HR-IDX)
043900                          TO PT-HIST-RETURNS(WS-ASSET-COUNT WS-HR-IDX).
044000
044100 C0006-EX.
044200     EXIT.
044300*----------------------------------------------------------------*
044400 D0001-CHECK-RETURN-COUNTS.
044500*----------------------------------------------------------------*
044600*    PORTFOLIOUTILS "CLEAN HISTORY" CHECK -- EVERY ASSET MUST
044700*    CARRY THE SAME NUMBER OF HISTORICAL-RETURN PERIODS OR THE
044800*    WHOLE RUN IS REJECTED.  NO INTERPOLATION, NO SHORTEST-
044900*    HISTORY TRUNCATION -- THAT REMEDIATION WAS DROPPED (CR-0465).
045000*
045100         IF WS-ASSET-COUNT = ZERO
045200             MOVE 'N' TO WS-RUN-OK-SW
045300             MOVE 'NO VALID ASSETS LOADED -- RUN REJECTED'
045400                                  TO ER-REASON-TEXT
045500             PERFORM D0003-ABORT-RUN THRU D0003-EX
045600         ELSE
045700             MOVE PT-RETURN-COUNT(1) TO WS-COMMON-RET-COUNT
045800             PERFORM D0002-COMPARE-ONE-COUNT
045900                 VARYING WS-AS-IDX FROM 2 BY 1
046000                 UNTIL WS-AS-IDX > WS-ASSET-COUNT
046100                 OR NOT RUN-IS-OK
046200         END-IF.
046300
046400 D0001-EX.
046500     EXIT.
046600*----------------------------------------------------------------*
046700 D0002-COMPARE-ONE-COUNT.
046800*----------------------------------------------------------------*
046900         IF PT-RETURN-COUNT(WS-AS-IDX) NOT = WS-COMMON-RET-COUNT
047000             MOVE 'N' TO WS-RUN-OK-SW
047100             MOVE 'RETURN-COUNT MISMATCH ACROSS PORTFOLIO'
047200                                  TO ER-REASON-TEXT
047300             PERFORM D0003-ABORT-RUN THRU D0003-EX
047400         END-IF.
047500
047600 D0002-EX.
047700     EXIT.
047800*----------------------------------------------------------------*
047900 D0003-ABORT-RUN.
048000*----------------------------------------------------------------*
048100         MOVE 'ASSET-IN'    TO ER-SOURCE-FILE.
048200         MOVE 'PORTFOLIO'   TO ER-RECORD-ID.
048300         WRITE ERRRPT-RECORD FROM ERROR-LINE.
048400
048500 D0003-EX.
048600     EXIT.
048700*----------------------------------------------------------------*
048800 E0001-BUILD-COVARIANCE.
048900*----------------------------------------------------------------*
049000         PERFORM E0002-COMPUTE-ASSET-MEAN
049100             VARYING WS-AS-IDX FROM 1 BY 1
049200             UNTIL WS-AS-IDX > WS-ASSET-COUNT.
049300
049400         PERFORM E0003-BUILD-ONE-COV-ROW
049500             VARYING WS-CV-I FROM 1 BY 1
049600             UNTIL WS-CV-I > WS-ASSET-COUNT.
049700
049800 E0001-EX.
049900     EXIT.
050000*----------------------------------------------------------------*
050100 E0002-COMPUTE-ASSET-MEAN.
050200*----------------------------------------------------------------*
050300         MOVE ZERO TO WS-COV-SUM.
050400         PERFORM E0004-ADD-ONE-RETURN
050500             VARYING WS-HR-IDX FROM 1 BY 1
050600             UNTIL WS-HR-IDX > WS-COMMON-RET-COUNT.
050700
050800         COMPUTE PT-MEAN-RETURN(WS-AS-IDX) ROUNDED =
050900             WS-COV-SUM / WS-COMMON-RET-COUNT.
051000
051100 E0002-EX.
051200     EXIT.
051300*----------------------------------------------------------------*
051400 E0003-BUILD-ONE-COV-ROW.
051500*----------------------------------------------------------------*
051600         PERFORM E0005-COMPUTE-ONE-COV-CELL
051700             VARYING WS-CV-J FROM 1 BY 1
051800             UNTIL WS-CV-J > WS-ASSET-COUNT.
051900
052000 E0003-EX.
052100     EXIT.
052200*----------------------------------------------------------------*
052300 E0004-ADD-ONE-RETURN.
052400*----------------------------------------------------------------*
052500         ADD PT-HIST-RETURNS(WS-AS-IDX WS-HR-IDX) TO WS-COV-SUM.
052600
052700 E0004-EX.
052800     EXIT.
052900*----------------------------------------------------------------*
053000 E0005-COMPUTE-ONE-COV-CELL.
053100*----------------------------------------------------------------*
053200         MOVE ZERO TO WS-COV-SUM.
053300         PERFORM E0006-ADD-ONE-CROSS-TERM
053400             VARYING WS-HR-IDX FROM 1 BY 1
053500             UNTIL WS-HR-IDX > WS-COMMON-RET-COUNT.
053600
053700         IF WS-COMMON-RET-COUNT > 1
053800             COMPUTE COV-CELL(WS-CV-I WS-CV-J) ROUNDED =
053900                 WS-COV-SUM / (WS-COMMON-RET-COUNT - 1)
054000         ELSE
054100             MOVE ZERO TO COV-CELL(WS-CV-I WS-CV-J)
054200         END-IF.
054300
054400 E0005-EX.
054500     EXIT.
054600*----------------------------------------------------------------*
054700 E0006-ADD-ONE-CROSS-TERM.
054800*----------------------------------------------------------------*
054900         COMPUTE WS-COV-DEVI =
055000             PT-HIST-RETURNS(WS-CV-I WS-HR-IDX)
055100             - PT-MEAN-RETURN(WS-CV-I).
055200         COMPUTE WS-COV-DEVJ =
055300             PT-HIST-RETURNS(WS-CV-J WS-HR-IDX)
055400             - PT-MEAN-RETURN(WS-CV-J).
055500         COMPUTE WS-COV-SUM = WS-COV-SUM
055600             + (WS-COV-DEVI * WS-COV-DEVJ).
055700
055800 E0006-EX.
055900     EXIT.
056000*----------------------------------------------------------------*
056100 F0001-COMPUTE-PORT-STATS.
056200*----------------------------------------------------------------*
056300         MOVE ZERO TO WS-PORT-EXP-RETURN.
056400         PERFORM F0002-ADD-ASSET-RETURN
056500             VARYING WS-AS-IDX FROM 1 BY 1
056600             UNTIL WS-AS-IDX > WS-ASSET-COUNT.
056700
056800         MOVE ZERO TO WS-PORT-VARIANCE.
056900         PERFORM F0003-ADD-VARIANCE-ROW
057000             VARYING WS-CV-I FROM 1 BY 1
057100             UNTIL WS-CV-I > WS-ASSET-COUNT.
057200
057300         MOVE WS-PORT-VARIANCE TO WS-SQRT-X.
057400         PERFORM F0005-COMPUTE-SQUARE-ROOT THRU F0005-EX.
057500         MOVE WS-SQRT-GUESS TO WS-PORT-VOLATILITY.
057600
057700         IF WS-PORT-VOLATILITY = ZERO
057800             MOVE 'PORTFOLIO VOLATILITY IS ZERO -- NO SHARPE LINE'
057900                                  TO ER-REASON-TEXT
058000             MOVE 'PORTFOLIO'    TO ER-SOURCE-FILE
058100             MOVE 'SHARPE'       TO ER-RECORD-ID
058200             WRITE ERRRPT-RECORD FROM ERROR-LINE
058300         ELSE
058400             COMPUTE WS-SHARPE-RATIO ROUNDED =
058500                 (WS-PORT-EXP-RETURN - WS-RISK-FREE-RATE)
058600                 / WS-PORT-VOLATILITY
058700         END-IF.
058800
058900 F0001-EX.
059000     EXIT.
059100*----------------------------------------------------------------*
059200 F0002-ADD-ASSET-RETURN.
059300*----------------------------------------------------------------*
059400         COMPUTE WS-PORT-EXP-RETURN = WS-PORT-EXP-RETURN +
059500             (PT-WEIGHT(WS-AS-IDX) * PT-EXPECTED-RETURN(WS-AS-IDX)).
059600
059700 F0002-EX.
059800     EXIT.
059900*----------------------------------------------------------------*
060000 F0003-ADD-VARIANCE-ROW.
060100*----------------------------------------------------------------*
060200         PERFORM F0004-ADD-VARIANCE-CELL
060300             VARYING WS-CV-J FROM 1 BY 1
060400             UNTIL WS-CV-J > WS-ASSET-COUNT.
060500
060600 F0003-EX.
060700     EXIT.
060800*----------------------------------------------------------------*
060900 F0004-ADD-VARIANCE-CELL.
061000*----------------------------------------------------------------*
061100         COMPUTE WS-PORT-VARIANCE = WS-PORT-VARIANCE +
061200             (PT-WEIGHT(WS-CV-I) * PT-WEIGHT(WS-CV-J)
061300              * COV-CELL(WS-CV-I WS-CV-J)).
061400
061500 F0004-EX.
061600     EXIT.
061700*----------------------------------------------------------------*
061800 F0005-COMPUTE-SQUARE-ROOT.
061900*----------------------------------------------------------------*
062000*    NEWTON-RAPHSON SQUARE ROOT -- 20 ITERATIONS (CR-0893).
062100*    GUESS STARTS AT X/2, OR AT 1 IF X IS VERY SMALL.
062200*
062300         IF WS-SQRT-X NOT > ZERO
062400             MOVE ZERO TO WS-SQRT-GUESS
062500         ELSE
062600             COMPUTE WS-SQRT-GUESS = WS-SQRT-X / 2
062700             IF WS-SQRT-GUESS = ZERO
062800                 MOVE 1 TO WS-SQRT-GUESS
062900             END-IF
063000             PERFORM F0006-NEWTON-STEP
063100                 VARYING WS-ITER-IDX FROM 1 BY 1
063200                 UNTIL WS-ITER-IDX > 20
063300         END-IF.
063400
063500 F0005-EX.
063600     EXIT.
063700*----------------------------------------------------------------*
063800 F0006-NEWTON-STEP.
063900*----------------------------------------------------------------*
064000         COMPUTE WS-SQRT-NEXT ROUNDED =
064100             (WS-SQRT-GUESS + (WS-SQRT-X / WS-SQRT-GUESS)) / 2.
064200         MOVE WS-SQRT-NEXT TO WS-SQRT-GUESS.
064300
064400 F0006-EX.
064500     EXIT.
064600*----------------------------------------------------------------*
064700 G0001-WRITE-PORTFOLIO-RPT.
064800*----------------------------------------------------------------*
064900         PERFORM G0002-WRITE-ONE-ASSET-LINE
065000             VARYING WS-AS-IDX FROM 1 BY 1
065100             UNTIL WS-AS-IDX > WS-ASSET-COUNT.
065200
065300         MOVE SPACES             TO WS-SUMMARY-LINE.
065400         MOVE WS-PORT-EXP-RETURN TO WS-PORT-RTN-E.
065500         MOVE WS-PORT-VOLATILITY TO WS-PORT-VOL-E.
065600         IF WS-PORT-VOLATILITY = ZERO
065700             MOVE ZERO TO WS-SHARPE-E
065800         ELSE
065900             MOVE WS-SHARPE-RATIO TO WS-SHARPE-E
066000         END-IF.
066100         WRITE PTFRPT-RECORD FROM WS-SUMMARY-LINE.
066200
066300 G0001-EX.
066400     EXIT.
066500*----------------------------------------------------------------*
066600 G0002-WRITE-ONE-ASSET-LINE.
066700*----------------------------------------------------------------*
066800         MOVE SPACES                        TO WS-ASSET-LINE.
066900         MOVE PT-PROPERTY-ID(WS-AS-IDX)      TO WA-PROPERTY-ID.
067000         MOVE PT-EXPECTED-RETURN(WS-AS-IDX)  TO WA-EXP-RETURN-E.
067100         MOVE PT-WEIGHT(WS-AS-IDX)           TO WA-WEIGHT-E.
067200         WRITE PTFRPT-RECORD FROM WS-ASSET-LINE.
067300
067400 G0002-EX.
067500     EXIT.
067600*----------------------------------------------------------------*
067700 Y0001-ERR-HANDLING.
067800*----------------------------------------------------------------*
067900      DISPLAY '********************************'.
068000      DISPLAY '  ERROR HANDLING REPORT '.
068100      DISPLAY '********************************'.
068200      DISPLAY '  ' ER-REASON-TEXT.
068300      DISPLAY '  ' ER-SOURCE-FILE.
068400      DISPLAY '********************************'.
068500
068600     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
068700
068800     Y0001-EXIT.
068900      EXIT.
069000*----------------------------------------------------------------*
069100 Z0001-CLOSE-FILES.
069200*----------------------------------------------------------------*
069300     CLOSE ASSET-IN.
069400     CLOSE PORTFOLIO-PARM.
069500     CLOSE PORTFOLIO-RPT.
069600     CLOSE ERROR-RPT.
069700
069800     STOP RUN.
069900
070000 Z0001-EX.
070100      EXIT.
