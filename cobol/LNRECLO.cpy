000100******************************************************************
000200*    COPYBOOK     LNRECLO                                       *
000300*    PURPOSE       LOAN-IN RECORD -- FIXED-RATE OR ARM MORTGAGE  *
000400*                  LOAN, ONE PER LOAN.  LOAN-TYPE TELLS FXMCALC  *
000500*                  AND ARMCALC WHICH RECORDS BELONG TO THEM --   *
000600*                  BOTH PROGRAMS READ THE SAME LOAN-IN DECK AND  *
000700*                  SKIP THE RECORDS THAT ARE NOT THEIRS.         *
000800*    RECORD LEN    160                                           *
000900*    MAINTENANCE   SEE FXMCALC AND ARMCALC CHANGE LOGS.          *
001000******************************************************************
001100 01  LOAN-RECORD.
001200     05  LN-LOAN-ID              PIC X(10).
001300     05  LN-LOAN-TYPE            PIC X(01).
001400*                                 'F' FIXED RATE   'A' ARM
001500     05  LN-PRINCIPAL            PIC 9(09)V99.
001600     05  LN-INTEREST-RATE        PIC 9V9(06).
001700*                                 ANNUAL NOMINAL RATE (ARM: INITIAL)
001800     05  LN-TERM-LENGTH          PIC 9(03).
001900     05  LN-TERM-TYPE            PIC X(01).
002000*                                 'Y' YEARS   'M' MONTHS
002100     05  LN-MONTHS-PAID          PIC 9(03).
002200*                                 ZERO IF BALANCE QUERY NOT WANTED
002300     05  LN-RATE-CHANGE-COUNT    PIC 9(02).
002400*                                 ARM ONLY -- 0 THRU 12
002500     05  LN-RATE-CHANGES OCCURS 12 TIMES
002600             INDEXED BY LN-RC-IDX.
002700         10  LN-RC-MONTH         PIC 9(03).
002800*                                 1-BASED MONTH RATE TAKES EFFECT
002900         10  LN-RC-RATE          PIC 9V9(06).
003000*                                 NEW ANNUAL NOMINAL RATE
003100     05  FILLER                  PIC X(02)  VALUE SPACES.
