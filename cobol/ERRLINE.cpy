000100******************************************************************
000200*    COPYBOOK     ERRLINE                                       *
000300*    PURPOSE       REJECTED-RECORD PRINT LINE, SHARED BY ALL     *
000400*                  FOUR CALCULATION PROGRAMS (INTCALC, FXMCALC,  *
000500*                  ARMCALC, PTFCALC) WHEN A RECORD FAILS A       *
000600*                  BUSINESS-RULE EDIT AND IS WRITTEN TO THE      *
000700*                  COMMON ERROR-REPORT FILE INSTEAD OF ABORTING  *
000800*                  THE RUN.                                     *
000900*    RECORD LEN    132 (PRINT LINE)                              *
001000*    MAINTENANCE   SEE EACH CALLING PROGRAM'S OWN CHANGE LOG     *
001100*                  FOR HISTORY -- THIS COPYBOOK CARRIES NO       *
001200*                  CHANGE LOG OF ITS OWN.                        *
001300******************************************************************
001400 01  ERROR-LINE.
001500     05  ER-SOURCE-FILE          PIC X(20).
001600     05  FILLER                  PIC X(02)  VALUE SPACES.
001700     05  ER-RECORD-ID            PIC X(10).
001800     05  FILLER                  PIC X(02)  VALUE SPACES.
001900     05  ER-REASON-TEXT          PIC X(60).
002000     05  FILLER                  PIC X(38)  VALUE SPACES.
