000100******************************************************************
000200*    COPYBOOK     INTRECLO                                      *
000300*    PURPOSE       INTEREST-IN TRANSACTION RECORD -- ONE SIMPLE, *
000400*                  COMPOUND, OR CONTINUOUS-COMPOUND INTEREST     *
000500*                  CASE PER RECORD, INPUT TO INTCALC.            *
000600*    RECORD LEN    38                                            *
000700*    MAINTENANCE   SEE INTCALC CHANGE LOG FOR HISTORY.           *
000800******************************************************************
000900 01  INTEREST-RECORD.
001000     05  IR-CASE-ID              PIC X(10).
001100     05  IR-CALC-TYPE            PIC X(01).
001200*                                 'S' SIMPLE  'C' COMPOUND
001300*                                 'N' CONTINUOUS COMPOUND
001400     05  IR-PRINCIPAL            PIC 9(09)V99.
001500     05  IR-INTEREST-RATE        PIC 9V9(06).
001600     05  IR-TIME-YEARS           PIC 9(03).
001700     05  IR-TIME-MONTHS          PIC 9(02).
001800     05  IR-TIME-DAYS            PIC 9(03).
001900     05  FILLER                  PIC X(01)  VALUE SPACE.
