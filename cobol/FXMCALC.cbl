000100******************************************************************
000200* PROGRAM       FXMCALC
000300* AUTHOR        R. PRAJAPATI
000400* INSTALLATION  INVENTURE FINANCIAL SYSTEMS - BATCH ANALYTICS UNIT
000500* DATE-WRITTEN  07/02/85
000600* DATE-COMPILED
000700* SECURITY      UNCLASSIFIED -- INTERNAL BATCH USE ONLY
000800******************************************************************
000900* PURPOSE       READS THE LOAN-IN DECK, SELECTS ONLY THE FIXED
001000*               RATE LOANS (LOAN-TYPE = 'F'), AND COMPUTES THE
001100*               LEVEL MONTHLY PAYMENT, TOTAL INTEREST, TOTAL
001200*               COST, REMAINING BALANCE (IF MONTHS-PAID GIVEN)
001300*               AND THE FULL MONTH-BY-MONTH AMORTIZATION
001400*               SCHEDULE FOR EACH ONE.  WRITES A SUMMARY LINE
001500*               PLUS THE SCHEDULE DETAIL GROUP AND A PER-LOAN
001600*               SUBTOTAL TO FIXED-MORTGAGE-REPORT, AND A GRAND
001700*               TOTAL AT END OF REPORT.  LOANS FAILING EDIT ARE
001800*               WRITTEN TO THE COMMON ERROR-REPORT.
001900******************************************************************
002000*                     C H A N G E   L O G
002100*-----------------------------------------------------------------
002200* DATE       INIT   REQUEST   DESCRIPTION                              TAG
002300* 07/02/85   RKP    CR-0270   ORIGINAL PROGRAM.  SUMMARY LINE       CR0270
002400*                             AND REMAINING-BALANCE ONLY.           CR0270
002500* 01/15/86   RKP    CR-0288   ADDED FULL AMORTIZATION SCHEDULE      CR0288
002600*                             DETAIL GROUP PER LOAN.                CR0288
002700* 08/09/87   DJT    CR-0351   ADDED PER-LOAN SUBTOTAL OF INTEREST   CR0351
002800*                             PAID AND PRINCIPAL PAID.              CR0351
002900* 03/22/89   DJT    CR-0412   REJECT TERM-TYPE OTHER THAN Y OR M    CR0412
003000*                             TO ERROR-REPORT -- WAS ABENDING.      CR0412
003100* 10/11/90   KSM    CR-0481   WIDENED LN-PRINCIPAL TO 9(09)V99      CR0481
003200*                             FOR JUMBO LOAN AMOUNTS.               CR0481
003300* 02/05/93   KSM    CR-0547   VALIDATE MONTHS-PAID AGAINST TERM     CR0547
003400*                             BEFORE THE REMAINING-BALANCE LOOP.    CR0547
003500* 11/18/94   TPN    CR-0605   GRAND TOTAL NOW ACCUMULATES ACROSS    CR0605
003600*                             ALL FIXED-RATE LOANS IN THE DECK.     CR0605
003700* 06/03/97   TPN    CR-0704   REPORT HEADING SHOWS RUN DATE AND     CR0704
003800*                             TIME FROM THE SYSTEM CLOCK.           CR0704
003900* 12/09/98   RKP    CR-0781   Y2K -- CENTURY WINDOWING ADDED TO     CR0781
004000*                             THE REPORT-HEADING DATE LOGIC.        CR0781
004100* 04/27/99   RKP    CR-0783   Y2K FOLLOW-UP -- CONFIRMED NO LOAN    CR0783
004200*                             DATA FIELD CARRIES A YEAR.            CR0783
004300* 09/14/03   DJT    CR-0944   ADDED WS-LOAN-COUNT TO THE GRAND      CR0944
004400*                             TOTAL LINE PER OPS REQUEST.           CR0944
004500* 05/30/08   LMH    CR-1131   CORRECTED TOTAL-COST FORMULA TO USE   CR1131
004600*                             MONTHLY-PAYMENT * TERM CONSISTENTLY   CR1131
004700*                             WITH THE AMORTIZATION LOOP.           CR1131
004800* 01/19/14   LMH    CR-1288   MINOR -- ALIGNED SCHEDULE COLUMNS     CR1288
004900*                             AFTER PRINTER CHANGEOVER.             CR1288
005000* 06/11/17   NRB    CR-1349   REJECT TERMS THAT COMPUTE TO OVER     CR1349
005100*                             600 MONTHS -- AMORT-TABLE ONLY        CR1349
005200*                             HOLDS 600 ROWS AND A LONG-TERM LOAN   CR1349
005300*                             WAS OVERRUNNING THE OCCURS BOUND.     CR1349
005400*-----------------------------------------------------------------
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID.     FXMCALC.
005700 AUTHOR.         R. PRAJAPATI.
005800 INSTALLATION.   INVENTURE FINANCIAL SYSTEMS.
005900 DATE-WRITTEN.   07/02/85.
006000 DATE-COMPILED.
006100 SECURITY.       UNCLASSIFIED.
006200*
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700*
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT LOAN-IN        ASSIGN TO LOANIN
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS  IS  WS-LOANIN-STATUS.
007300*
007400     SELECT FXM-RPT        ASSIGN TO FXMRPT
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS  IS  WS-FXMRPT-STATUS.
007700*
007800     SELECT ERROR-RPT      ASSIGN TO ERRRPT
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS  IS  WS-ERRRPT-STATUS.
008100*
008200******************************************************************
008300 DATA DIVISION.
008400******************************************************************
008500 FILE SECTION.
008600*
008700 FD  LOAN-IN
008800     RECORD CONTAINS 160 CHARACTERS
008900     RECORDING MODE IS F.
009000     COPY LNRECLO.
009100*
009200 FD  FXM-RPT
009300     RECORD CONTAINS 132 CHARACTERS
009400     RECORDING MODE IS F.
009500 01  FXM-RPT-LINE.
009600     05  FILLER                 PIC X(132).
009700*
009800 FD  ERROR-RPT
009900     RECORD CONTAINS 132 CHARACTERS
010000     RECORDING MODE IS F.
010100 01  ERROR-RPT-LINE.
010200     05  FILLER                 PIC X(132).
010300*
010400******************************************************************
010500 WORKING-STORAGE SECTION.
010600******************************************************************
010700*
010800 01  SYSTEM-DATE-AND-TIME.
010900     05  CURRENT-DATE.
011000         10  CURRENT-CENT       PIC 9(02).
011100         10  CURRENT-YEAR       PIC 9(02).
011200         10  CURRENT-MONTH      PIC 9(02).
011300         10  CURRENT-DAY        PIC 9(02).
011400     05  CURRENT-DATE-NUM  REDEFINES CURRENT-DATE
011500                                PIC 9(08).
011600     05  CURRENT-TIME.
011700         10  CURRENT-HOUR       PIC 9(02).
011800         10  CURRENT-MINUTE     PIC 9(02).
011900         10  CURRENT-SECOND     PIC 9(02).
012000         10  CURRENT-HNDSEC     PIC 9(02).
012100     05  CURRENT-TIME-NUM  REDEFINES CURRENT-TIME
012200                                PIC 9(08).
012300     05  FILLER                 PIC X(01)  VALUE SPACE.
012400*
012500 01  WS-FIELDS.
012600     05  WS-LOANIN-STATUS       PIC X(02)  VALUE SPACES.
012700     05  WS-FXMRPT-STATUS       PIC X(02)  VALUE SPACES.
012800     05  WS-ERRRPT-STATUS       PIC X(02)  VALUE SPACES.
012900     05  FILLER                 PIC X(01)  VALUE SPACE.
013000*
013100     COPY ERRLINE.
013200*
013300 01  WS-SWITCHES.
013400     05  WS-LOANIN-EOF-SW       PIC X      VALUE 'N'.
013500         88  LOANIN-EOF                    VALUE 'Y'.
013600     05  WS-LOAN-VALID-SW       PIC X      VALUE 'Y'.
013700         88  LOAN-IS-VALID                 VALUE 'Y'.
013800     05  FILLER                 PIC X(01)  VALUE SPACE.
013900*
014000 01  WS-COUNTS                  BINARY.
014100     05  WS-LOAN-COUNT          PIC S9(07) VALUE ZERO.
014200     05  WS-REJECT-COUNT        PIC S9(07) VALUE ZERO.
014300     05  FILLER                 PIC X(01)  VALUE SPACE  DISPLAY.
014400*
014500*    STANDALONE SUBSCRIPTS -- KEPT AT THE 77 LEVEL PER SHOP
014600*    CONVENTION FOR ONE-SHOT WORKING COUNTERS.
014700 77  WS-MONTH-IDX               PIC S9(05) BINARY VALUE ZERO.
014800 77  WS-SCHED-IDX               PIC S9(05) BINARY VALUE ZERO.
014900*
015000*    WORKING FIELDS FOR THE CURRENT LOAN
015100*
015200 01  WS-TERM-MONTHS             PIC 9(05)      VALUE ZERO.
015300 01  WS-MONTHLY-RATE            PIC 9(03)V9(08) VALUE ZERO.
015400 01  WS-ONE-PLUS-RATE           PIC 9(03)V9(08) VALUE ZERO.
015500 01  WS-DISCOUNT-FACTOR         PIC 9(03)V9(08) VALUE ZERO.
015600 01  WS-DISCOUNT-FACTOR-ALT REDEFINES WS-DISCOUNT-FACTOR
015700                                PIC X(11).
015800*
015900 01  WS-LOAN-RESULTS.
016000     05  WS-MONTHLY-PAYMENT     PIC S9(07)V99  VALUE ZERO.
016100     05  WS-TOTAL-INTEREST      PIC S9(09)V99  VALUE ZERO.
016200     05  WS-TOTAL-COST          PIC S9(09)V99  VALUE ZERO.
016300     05  WS-REMAINING-BALANCE   PIC S9(09)V99  VALUE ZERO.
016400     05  FILLER                 PIC X(01)      VALUE SPACE.
016500 01  WS-LOAN-RESULTS-ALT REDEFINES WS-LOAN-RESULTS
016600                                PIC X(43).
016700*
016800 01  WS-AMORT-WORK.
016900     05  WS-AMORT-BALANCE       PIC S9(09)V99  VALUE ZERO.
017000     05  WS-AMORT-INTEREST      PIC S9(07)V99  VALUE ZERO.
017100     05  WS-AMORT-PRINCIPAL     PIC S9(07)V99  VALUE ZERO.
017200     05  FILLER                 PIC X(01)      VALUE SPACE.
017300*
017400*    AMORTIZATION-SCHEDULE TABLE -- ONE ROW PER MONTH OF TERM.
017500*    BUILT ONCE PER LOAN, PRINTED, THEN RE-INITIALIZED.
017600*
017700 01  AMORT-TABLE.
017800     05  AMORT-ENTRY OCCURS 600 TIMES
017900             INDEXED BY AMORT-IDX.
018000         10  AM-MONTH-NUMBER     PIC 9(03).
018100         10  AM-BEGIN-BALANCE    PIC S9(09)V99.
018200         10  AM-PAYMENT-AMOUNT   PIC S9(07)V99.
018300         10  AM-INTEREST-PAID    PIC S9(07)V99.
018400         10  AM-PRINCIPAL-PAID   PIC S9(07)V99.
018500         10  AM-END-BALANCE      PIC S9(09)V99.
018600     05  FILLER                  PIC X(01)     VALUE SPACE.
018700*
018800 01  WS-SUBTOTALS.
018900     05  WS-SUBTOTAL-INTEREST   PIC S9(09)V99  VALUE ZERO.
019000     05  WS-SUBTOTAL-PRINCIPAL  PIC S9(09)V99  VALUE ZERO.
019100     05  FILLER                 PIC X(01)      VALUE SPACE.
019200*
019300 01  WS-GRAND-TOTALS.
019400     05  WS-GRAND-INTEREST      PIC S9(11)V99  VALUE ZERO.
019500     05  WS-GRAND-PRINCIPAL     PIC S9(11)V99  VALUE ZERO.
019600     05  FILLER                 PIC X(01)      VALUE SPACE.
019700*
019800*    REPORT HEADING LINE
019900*
020000 01  WS-HEAD-LINE.
020100     05  FILLER                 PIC X(01)  VALUE SPACE.
020200     05  WH-TITLE               PIC X(36)
020300         VALUE 'FIXED-RATE MORTGAGE REPORT'.
020400     05  WH-RUN-DATE            PIC X(10).
020500     05  FILLER                 PIC X(02)  VALUE SPACES.
020600     05  WH-RUN-TIME            PIC X(08).
020700     05  FILLER                 PIC X(75)  VALUE SPACES.
020800*
020900*    PER-LOAN SUMMARY LINE
021000*
021100 01  WS-SUMMARY-LINE.
021200     05  FILLER                 PIC X(01)  VALUE SPACE.
021300     05  WS-LOAN-ID             PIC X(10).
021400     05  FILLER                 PIC X(02)  VALUE SPACES.
021500     05  WS-PRINCIPAL-E         PIC Z,ZZZ,ZZZ,ZZ9.99.
021600     05  FILLER                 PIC X(02)  VALUE SPACES.
021700     05  WS-RATE-E              PIC Z.999999.
021800     05  FILLER                 PIC X(02)  VALUE SPACES.
021900     05  WS-TERM-MONTHS-E       PIC ZZZ9.
022000     05  FILLER                 PIC X(02)  VALUE SPACES.
022100     05  WS-PAYMENT-E           PIC Z,ZZZ,ZZ9.99.
022200     05  FILLER                 PIC X(02)  VALUE SPACES.
022300     05  WS-TOT-INTEREST-E      PIC Z,ZZZ,ZZZ,ZZ9.99.
022400     05  FILLER                 PIC X(02)  VALUE SPACES.
022500     05  WS-TOT-COST-E          PIC Z,ZZZ,ZZZ,ZZ9.99.
022600     05  FILLER                 PIC X(02)  VALUE SPACES.
022700     05  WS-REM-BAL-E           PIC Z,ZZZ,ZZZ,ZZ9.99.
022800     05  FILLER                 PIC X(05)  VALUE SPACES.
022900*
023000*    AMORTIZATION-SCHEDULE DETAIL LINE
023100*
023200 01  WS-SCHEDULE-LINE.
023300     05  FILLER                 PIC X(05)  VALUE SPACES.
023400     05  WS-MONTH-NO-E          PIC ZZ9.
023500     05  FILLER                 PIC X(02)  VALUE SPACES.
023600     05  WS-BEGIN-BAL-E         PIC Z,ZZZ,ZZZ,ZZ9.99.
023700     05  FILLER                 PIC X(02)  VALUE SPACES.
023800     05  WS-SCHED-PMT-E         PIC Z,ZZZ,ZZ9.99.
023900     05  FILLER                 PIC X(02)  VALUE SPACES.
024000     05  WS-SCHED-INT-E         PIC Z,ZZZ,ZZ9.99.
024100     05  FILLER                 PIC X(02)  VALUE SPACES.
024200     05  WS-SCHED-PRIN-E        PIC Z,ZZZ,ZZ9.99.
024300     05  FILLER                 PIC X(02)  VALUE SPACES.
024400     05  WS-END-BAL-E           PIC Z,ZZZ,ZZZ,ZZ9.99.
024500     05  FILLER                 PIC X(45)  VALUE SPACES.
024600*
024700*    PER-LOAN SUBTOTAL LINE
024800*
024900 01  WS-SUBTOTAL-LINE.
025000     05  FILLER                 PIC X(05)  VALUE SPACES.
025100     05  WS-SUB-LABEL           PIC X(24)
025200         VALUE 'LOAN SUBTOTAL  INT/PRIN:'.
025300     05  FILLER                 PIC X(02)  VALUE SPACES.
025400     05  WS-SUB-INTEREST-E      PIC Z,ZZZ,ZZZ,ZZ9.99.
025500     05  FILLER                 PIC X(02)  VALUE SPACES.
025600     05  WS-SUB-PRINCIPAL-E     PIC Z,ZZZ,ZZZ,ZZ9.99.
025700     05  FILLER                 PIC X(65)  VALUE SPACES.
025800*
025900*    END-OF-REPORT GRAND-TOTAL LINE
026000*
026100 01  WS-TOTAL-LINE.
026200     05  FILLER                 PIC X(01)  VALUE SPACE.
026300     05  WT-LABEL               PIC X(29)
026400         VALUE 'GRAND TOTAL  INT/PRINCIPAL: '.
026500     05  WT-GRAND-INTEREST-E    PIC Z,ZZZ,ZZZ,ZZ9.99.
026600     05  FILLER                 PIC X(02)  VALUE SPACES.
026700     05  WT-GRAND-PRINCIPAL-E   PIC Z,ZZZ,ZZZ,ZZ9.99.
026800     05  FILLER                 PIC X(02)  VALUE SPACES.
026900     05  WT-LOAN-LABEL          PIC X(16)
027000         VALUE 'LOANS PROCESSED'.
027100     05  WT-LOAN-COUNT-E        PIC ZZZ,ZZ9.
027200     05  FILLER                 PIC X(41)  VALUE SPACES.
027300*
027400******************************************************************
027500 PROCEDURE DIVISION.
027600******************************************************************
027700*
027800 000-MAIN-LINE.
027900*
028000     PERFORM 100-OPEN-FILES.
028100     PERFORM 110-WRITE-REPORT-HEADING.
028200     PERFORM 120-READ-LOAN-IN.
028300*
028400     PERFORM 180-SELECT-NEXT-FIXED-LOAN
028500         UNTIL LOANIN-EOF.
028600*
028700     PERFORM 800-PRINT-GRAND-TOTAL.
028800     PERFORM 900-CLOSE-FILES.
028900*
029000     STOP RUN.
029100*
029200 100-OPEN-FILES.
029300*
029400     OPEN INPUT  LOAN-IN.
029500     OPEN OUTPUT FXM-RPT.
029600     OPEN OUTPUT ERROR-RPT.
029700*
029800     ACCEPT CURRENT-DATE FROM DATE.
029900     ACCEPT CURRENT-TIME FROM TIME.
030000*
030100     IF CURRENT-YEAR < 50
030200         MOVE 20 TO CURRENT-CENT
030300     ELSE
030400         MOVE 19 TO CURRENT-CENT
030500     END-IF.
030600*
030700 110-WRITE-REPORT-HEADING.
030800*
030900     MOVE SPACES            TO WS-HEAD-LINE.
031000     MOVE CURRENT-MONTH     TO WH-RUN-DATE(1:2).
031100     MOVE '/'               TO WH-RUN-DATE(3:1).
031200     MOVE CURRENT-DAY       TO WH-RUN-DATE(4:2).
031300     MOVE '/'               TO WH-RUN-DATE(6:1).
031400     MOVE CURRENT-CENT      TO WH-RUN-DATE(7:2).
031500     MOVE CURRENT-YEAR      TO WH-RUN-DATE(9:2).
031600     MOVE CURRENT-HOUR      TO WH-RUN-TIME(1:2).
031700     MOVE ':'               TO WH-RUN-TIME(3:1).
031800     MOVE CURRENT-MINUTE    TO WH-RUN-TIME(4:2).
031900     MOVE ':'               TO WH-RUN-TIME(6:1).
032000     MOVE CURRENT-SECOND    TO WH-RUN-TIME(7:2).
032100     WRITE FXM-RPT-LINE FROM WS-HEAD-LINE.
032200*
032300 120-READ-LOAN-IN.
032400*
032500     READ LOAN-IN
032600         AT END MOVE 'Y' TO WS-LOANIN-EOF-SW.
032700*
032800 180-SELECT-NEXT-FIXED-LOAN.
032900*
033000     IF LN-LOAN-TYPE = 'F'
033100         PERFORM 200-PROCESS-ONE-LOAN
033200     END-IF.
033300     PERFORM 120-READ-LOAN-IN.
033400*
033500 200-PROCESS-ONE-LOAN.
033600*
033700     ADD 1 TO WS-LOAN-COUNT.
033800     MOVE 'Y' TO WS-LOAN-VALID-SW.
033900     PERFORM 250-VALIDATE-LOAN.
034000     IF LOAN-IS-VALID
034100         PERFORM 300-COMPUTE-TERM-MONTHS
034200         PERFORM 400-COMPUTE-PAYMENT-FIGURES
034300         PERFORM 500-COMPUTE-REMAINING-BALANCE
034400         PERFORM 600-BUILD-AMORTIZATION-SCHEDULE
034500         PERFORM 700-WRITE-LOAN-REPORT-LINES
034600         PERFORM 900-ACCUM-GRAND-TOTAL
034700     END-IF.
034800*
034900 250-VALIDATE-LOAN.
035000*
035100     IF LN-PRINCIPAL NOT > ZERO
035200         MOVE 'N' TO WS-LOAN-VALID-SW
035300         MOVE 'PRINCIPAL NOT POSITIVE' TO ER-REASON-TEXT
035400         PERFORM 950-REJECT-LOAN
035500     END-IF.
035600     IF LN-INTEREST-RATE NOT > ZERO
035700         MOVE 'N' TO WS-LOAN-VALID-SW
035800         MOVE 'INTEREST RATE NOT POSITIVE' TO ER-REASON-TEXT
035900         PERFORM 950-REJECT-LOAN
036000     END-IF.
036100     IF LN-TERM-LENGTH NOT > ZERO
036200         MOVE 'N' TO WS-LOAN-VALID-SW
036300         MOVE 'TERM LENGTH NOT POSITIVE' TO ER-REASON-TEXT
036400         PERFORM 950-REJECT-LOAN
036500     END-IF.
036600     IF LN-TERM-TYPE NOT = 'Y' AND LN-TERM-TYPE NOT = 'M'
036700         MOVE 'N' TO WS-LOAN-VALID-SW
036800         MOVE 'TERM TYPE NOT Y OR M' TO ER-REASON-TEXT
036900         PERFORM 950-REJECT-LOAN
037000     END-IF.
037100*    CR-1349 -- AMORT-TABLE HOLDS ONLY 600 MONTHLY ROWS.  REJECT
037200*    ANY TERM THAT WOULD COMPUTE TO MORE MONTHS THAN THE TABLE
037300*    CAN HOLD INSTEAD OF LETTING 600-BUILD-AMORTIZATION-SCHEDULE
037400*    RUN THE SUBSCRIPT PAST THE OCCURS BOUND.                      CR1349
037500     IF LN-TERM-TYPE = 'Y' AND LN-TERM-LENGTH > 050
037600         MOVE 'N' TO WS-LOAN-VALID-SW
037700         MOVE 'TERM EXCEEDS AMORT TABLE CAPACITY' TO ER-REASON-TEXT
037800         PERFORM 950-REJECT-LOAN
037900     END-IF.
038000     IF LN-TERM-TYPE = 'M' AND LN-TERM-LENGTH > 600
038100         MOVE 'N' TO WS-LOAN-VALID-SW
038200         MOVE 'TERM EXCEEDS AMORT TABLE CAPACITY' TO ER-REASON-TEXT
038300         PERFORM 950-REJECT-LOAN
038400     END-IF.
038500*
038600 300-COMPUTE-TERM-MONTHS.
038700*
038800     IF LN-TERM-TYPE = 'Y'
038900         COMPUTE WS-TERM-MONTHS = LN-TERM-LENGTH * 12
039000     ELSE
039100         MOVE LN-TERM-LENGTH TO WS-TERM-MONTHS
039200     END-IF.
039300*
039400     IF LN-MONTHS-PAID > ZERO
039500         IF LN-MONTHS-PAID > WS-TERM-MONTHS
039600             MOVE 'N' TO WS-LOAN-VALID-SW
039700             MOVE 'MONTHS-PAID EXCEEDS TERM' TO ER-REASON-TEXT
039800             PERFORM 950-REJECT-LOAN
039900         END-IF
040000     END-IF.
040100*
040200 400-COMPUTE-PAYMENT-FIGURES.
040300*
040400*    MONTHLY RATE = ANNUAL RATE / 12
040500*    PAYMENT = PRINCIPAL * MRATE / (1 - (1+MRATE)**(-TERM))
040600*
040700     COMPUTE WS-MONTHLY-RATE ROUNDED = LN-INTEREST-RATE / 12.
040800     ADD 1 TO WS-MONTHLY-RATE GIVING WS-ONE-PLUS-RATE.
040900     PERFORM 410-COMPUTE-DISCOUNT-FACTOR.
041000*
041100     COMPUTE WS-MONTHLY-PAYMENT ROUNDED =
041200         LN-PRINCIPAL * WS-MONTHLY-RATE
041300         / (1 - WS-DISCOUNT-FACTOR).
041400     COMPUTE WS-TOTAL-COST ROUNDED =
041500         WS-MONTHLY-PAYMENT * WS-TERM-MONTHS.
041600     COMPUTE WS-TOTAL-INTEREST ROUNDED =
041700         WS-TOTAL-COST - LN-PRINCIPAL.
041800*
041900 410-COMPUTE-DISCOUNT-FACTOR.
042000*
042100*    (1+MRATE)**(-TERM) BY REPEATED DIVISION -- TERM IS ALWAYS A
042200*    WHOLE NUMBER OF MONTHS SO THIS IS A SIMPLE LOOP, NO SERIES
042300*    EXPANSION NEEDED HERE (CONTRAST INTCALC 325-RAISE-TO-...).
042400*
042500     MOVE 1 TO WS-DISCOUNT-FACTOR.
042600     PERFORM 415-DIVIDE-BY-ONE-PLUS-RATE
042700         VARYING WS-MONTH-IDX FROM 1 BY 1
042800         UNTIL WS-MONTH-IDX > WS-TERM-MONTHS.
042900*
043000 415-DIVIDE-BY-ONE-PLUS-RATE.
043100*
043200     COMPUTE WS-DISCOUNT-FACTOR ROUNDED =
043300         WS-DISCOUNT-FACTOR / WS-ONE-PLUS-RATE.
043400*
043500 500-COMPUTE-REMAINING-BALANCE.
043600*
043700     MOVE ZERO TO WS-REMAINING-BALANCE.
043800     IF LN-MONTHS-PAID > ZERO
043900         MOVE LN-PRINCIPAL TO WS-AMORT-BALANCE
044000         PERFORM 510-APPLY-ONE-MONTH
044100             VARYING WS-MONTH-IDX FROM 1 BY 1
044200             UNTIL WS-MONTH-IDX > LN-MONTHS-PAID
044300         MOVE WS-AMORT-BALANCE TO WS-REMAINING-BALANCE
044400     END-IF.
044500*
044600 510-APPLY-ONE-MONTH.
044700*
044800     COMPUTE WS-AMORT-INTEREST ROUNDED =
044900         WS-AMORT-BALANCE * WS-MONTHLY-RATE.
045000     COMPUTE WS-AMORT-PRINCIPAL ROUNDED =
045100         WS-MONTHLY-PAYMENT - WS-AMORT-INTEREST.
045200     SUBTRACT WS-AMORT-PRINCIPAL FROM WS-AMORT-BALANCE.
045300*
045400 600-BUILD-AMORTIZATION-SCHEDULE.
045500*
045600     MOVE LN-PRINCIPAL TO WS-AMORT-BALANCE.
045700     MOVE ZERO TO WS-SUBTOTAL-INTEREST.
045800     MOVE ZERO TO WS-SUBTOTAL-PRINCIPAL.
045900     PERFORM 610-BUILD-ONE-SCHEDULE-ROW
046000         VARYING WS-SCHED-IDX FROM 1 BY 1
046100         UNTIL WS-SCHED-IDX > WS-TERM-MONTHS.
046200*
046300 610-BUILD-ONE-SCHEDULE-ROW.
046400*
046500     SET AMORT-IDX TO WS-SCHED-IDX.
046600     MOVE WS-SCHED-IDX      TO AM-MONTH-NUMBER(AMORT-IDX).
046700     MOVE WS-AMORT-BALANCE  TO AM-BEGIN-BALANCE(AMORT-IDX).
046800     MOVE WS-MONTHLY-PAYMENT TO AM-PAYMENT-AMOUNT(AMORT-IDX).
046900*
047000     COMPUTE WS-AMORT-INTEREST ROUNDED =
047100         WS-AMORT-BALANCE * WS-MONTHLY-RATE.
047200     COMPUTE WS-AMORT-PRINCIPAL ROUNDED =
047300         WS-MONTHLY-PAYMENT - WS-AMORT-INTEREST.
047400     SUBTRACT WS-AMORT-PRINCIPAL FROM WS-AMORT-BALANCE.
047500*
047600     MOVE WS-AMORT-INTEREST  TO AM-INTEREST-PAID(AMORT-IDX).
047700     MOVE WS-AMORT-PRINCIPAL TO AM-PRINCIPAL-PAID(AMORT-IDX).
047800     MOVE WS-AMORT-BALANCE   TO AM-END-BALANCE(AMORT-IDX).
047900*
048000     ADD WS-AMORT-INTEREST  TO WS-SUBTOTAL-INTEREST.
048100     ADD WS-AMORT-PRINCIPAL TO WS-SUBTOTAL-PRINCIPAL.
048200*
048300 700-WRITE-LOAN-REPORT-LINES.
048400*
048500     MOVE SPACES             TO WS-SUMMARY-LINE.
048600     MOVE LN-LOAN-ID          TO WS-LOAN-ID.
048700     MOVE LN-PRINCIPAL        TO WS-PRINCIPAL-E.
048800     MOVE LN-INTEREST-RATE    TO WS-RATE-E.
048900     MOVE WS-TERM-MONTHS      TO WS-TERM-MONTHS-E.
049000     MOVE WS-MONTHLY-PAYMENT  TO WS-PAYMENT-E.
049100     MOVE WS-TOTAL-INTEREST   TO WS-TOT-INTEREST-E.
049200     MOVE WS-TOTAL-COST       TO WS-TOT-COST-E.
049300     MOVE WS-REMAINING-BALANCE TO WS-REM-BAL-E.
049400     WRITE FXM-RPT-LINE FROM WS-SUMMARY-LINE.
049500*
049600     PERFORM 710-WRITE-ONE-SCHEDULE-ROW
049700         VARYING WS-SCHED-IDX FROM 1 BY 1
049800         UNTIL WS-SCHED-IDX > WS-TERM-MONTHS.
049900*
050000     MOVE SPACES              TO WS-SUBTOTAL-LINE.
050100     MOVE WS-SUBTOTAL-INTEREST  TO WS-SUB-INTEREST-E.
050200     MOVE WS-SUBTOTAL-PRINCIPAL TO WS-SUB-PRINCIPAL-E.
050300     WRITE FXM-RPT-LINE FROM WS-SUBTOTAL-LINE.
050400*
050500 710-WRITE-ONE-SCHEDULE-ROW.
050600*
050700     SET AMORT-IDX TO WS-SCHED-IDX.
050800     MOVE SPACES                           TO WS-SCHEDULE-LINE.
050900     MOVE AM-MONTH-NUMBER(AMORT-IDX)        TO WS-MONTH-NO-E.
051000     MOVE AM-BEGIN-BALANCE(AMORT-IDX)       TO WS-BEGIN-BAL-E.
051100     MOVE AM-PAYMENT-AMOUNT(AMORT-IDX)       TO WS-SCHED-PMT-E.
051200     MOVE AM-INTEREST-PAID(AMORT-IDX)        TO WS-SCHED-INT-E.
051300     MOVE AM-PRINCIPAL-PAID(AMORT-IDX)       TO WS-SCHED-PRIN-E.
051400     MOVE AM-END-BALANCE(AMORT-IDX)          TO WS-END-BAL-E.
051500     WRITE FXM-RPT-LINE FROM WS-SCHEDULE-LINE.
051600*
051700 900-ACCUM-GRAND-TOTAL.
051800*
051900     ADD WS-SUBTOTAL-INTEREST  TO WS-GRAND-INTEREST.
052000     ADD WS-SUBTOTAL-PRINCIPAL TO WS-GRAND-PRINCIPAL.
052100*
052200 800-PRINT-GRAND-TOTAL.
052300*
052400     MOVE SPACES               TO WS-TOTAL-LINE.
052500     MOVE WS-GRAND-INTEREST     TO WT-GRAND-INTEREST-E.
052600     MOVE WS-GRAND-PRINCIPAL    TO WT-GRAND-PRINCIPAL-E.
052700     MOVE WS-LOAN-COUNT         TO WT-LOAN-COUNT-E.
052800     WRITE FXM-RPT-LINE FROM WS-TOTAL-LINE.
052900*
053000 900-CLOSE-FILES.
053100*
053200     CLOSE LOAN-IN.
053300     CLOSE FXM-RPT.
053400     CLOSE ERROR-RPT.
053500*
053600 950-REJECT-LOAN.
053700*
053800     ADD 1 TO WS-REJECT-COUNT.
053900     MOVE 'LOAN-IN'           TO ER-SOURCE-FILE.
054000     MOVE LN-LOAN-ID          TO ER-RECORD-ID.
054100     WRITE ERROR-RPT-LINE FROM ERROR-LINE.
054200*
054300* END OF PROGRAM FXMCALC.
