000100******************************************************************
000200* PROGRAM       ARMCALC
000300* AUTHOR        D. J. TILLMAN
000400* INSTALLATION  INVENTURE FINANCIAL SYSTEMS - BATCH ANALYTICS UNIT
000500* DATE-WRITTEN  02/18/86
000600* DATE-COMPILED
000700* SECURITY      UNCLASSIFIED -- INTERNAL BATCH USE ONLY
000800******************************************************************
000900* PURPOSE       READS THE LOAN-IN DECK, SELECTS ONLY THE
001000*               ADJUSTABLE RATE LOANS (LOAN-TYPE = 'A'), AND FOR
001100*               EACH ONE RECOMPUTES THE LEVEL PAYMENT FRESH EVERY
001200*               MONTH USING THAT MONTH'S EFFECTIVE RATE (INITIAL
001300*               RATE AS OVERRIDDEN BY THE RATE-CHANGES TABLE).
001400*               REPORTS MONTH-1 PAYMENT, TOTAL INTEREST, TOTAL
001500*               COST AND REMAINING BALANCE TO ARM-MORTGAGE-
001600*               REPORT, WITH GRAND TOTALS AT END OF REPORT.
001700*               LOANS FAILING EDIT GO TO THE COMMON ERROR-REPORT.
001800******************************************************************
001900*                     C H A N G E   L O G
002000*-----------------------------------------------------------------
002100* DATE       INIT   REQUEST   DESCRIPTION                              TAG
002200* 02/18/86   DJT    CR-0301   ORIGINAL PROGRAM.                     CR0301
002300* 09/04/87   DJT    CR-0358   ADDED RATE-CHANGE TABLE SCAN --       CR0358
002400*                             PRIOR VERSION ASSUMED ONE RATE FOR    CR0358
002500*                             LIFE OF LOAN.                         CR0358
002600* 06/11/89   RKP    CR-0429   REJECT DUPLICATE RC-MONTH ENTRIES     CR0429
002700*                             PER AUDIT FINDING 89-114.             CR0429
002800* 04/02/91   RKP    CR-0488   REJECT RC-MONTH OUTSIDE 0 THRU TERM.  CR0488
002900* 12/20/93   KSM    CR-0559   REMAINING-BALANCE NOW USES SUM OF     CR0559
003000*                             ACTUAL MONTHLY PAYMENTS THROUGH       CR0559
003100*                             MONTHS-PAID, NOT A STRAIGHT-LINE      CR0559
003200*                             ESTIMATE -- MATCHES FIXED-RATE UNIT.  CR0559
003300* 07/08/96   TPN    CR-0661   GRAND TOTALS ADDED AT END OF REPORT.  CR0661
003400* 02/14/98   TPN    CR-0762   REPORT HEADING CARRIES RUN DATE AND   CR0762
003500*                             TIME.                                 CR0762
003600* 12/09/98   RKP    CR-0781   Y2K -- CENTURY WINDOWING ADDED TO     CR0781
003700*                             THE REPORT-HEADING DATE LOGIC.        CR0781
003800* 04/27/99   RKP    CR-0784   Y2K FOLLOW-UP -- CONFIRMED LOAN-IN    CR0784
003900*                             CARRIES NO CALENDAR DATE FIELD.       CR0784
004000* 11/03/05   LMH    CR-1059   RATE-FOR-MONTH SCAN SHORT-CIRCUITS    CR1059
004100*                             ON FIRST RC-MONTH PAST THE TARGET     CR1059
004200*                             MONTH INSTEAD OF SCANNING ALL 12.     CR1059
004300* 06/19/12   LMH    CR-1240   WS-LOAN-COUNT ADDED TO GRAND TOTAL    CR1240
004400*                             LINE TO MATCH FXMCALC.                CR1240
004500* 06/18/17   NRB    CR-1350   REJECT RATE-CHANGE-COUNT OVER 12 --   CR1350
004600*                             LN-RATE-CHANGES ONLY HOLDS 12 ROWS    CR1350
004700*                             AND AN OVERSIZE COUNT WAS SCANNING    CR1350
004800*                             PAST THE TABLE.  SEE FXMCALC CR-1349. CR1350
004900*-----------------------------------------------------------------
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.     ARMCALC.
005200 AUTHOR.         D. J. TILLMAN.
005300 INSTALLATION.   INVENTURE FINANCIAL SYSTEMS.
005400 DATE-WRITTEN.   02/18/86.
005500 DATE-COMPILED.
005600 SECURITY.       UNCLASSIFIED.
005700*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT LOAN-IN        ASSIGN TO LOANIN
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS  IS  WS-LOANIN-STATUS.
006800*
006900     SELECT ARM-RPT        ASSIGN TO ARMRPT
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS  IS  WS-ARMRPT-STATUS.
007200*
007300     SELECT ERROR-RPT      ASSIGN TO ERRRPT
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS  IS  WS-ERRRPT-STATUS.
007600*
007700******************************************************************
007800 DATA DIVISION.
007900******************************************************************
008000 FILE SECTION.
008100*
008200 FD  LOAN-IN
008300     RECORD CONTAINS 160 CHARACTERS
008400     RECORDING MODE IS F.
008500     COPY LNRECLO.
008600*
008700 FD  ARM-RPT
008800     RECORD CONTAINS 132 CHARACTERS
008900     RECORDING MODE IS F.
009000 01  ARM-RPT-LINE.
009100     05  FILLER                 PIC X(132).
009200*
009300 FD  ERROR-RPT
009400     RECORD CONTAINS 132 CHARACTERS
009500     RECORDING MODE IS F.
009600 01  ERROR-RPT-LINE.
009700     05  FILLER                 PIC X(132).
009800*
009900******************************************************************
010000 WORKING-STORAGE SECTION.
010100******************************************************************
010200*
010300 01  SYSTEM-DATE-AND-TIME.
010400     05  CURRENT-DATE.
010500         10  CURRENT-CENT       PIC 9(02).
010600         10  CURRENT-YEAR       PIC 9(02).
010700         10  CURRENT-MONTH      PIC 9(02).
010800         10  CURRENT-DAY        PIC 9(02).
010900     05  CURRENT-DATE-NUM  REDEFINES CURRENT-DATE
011000                                PIC 9(08).
011100     05  CURRENT-TIME.
011200         10  CURRENT-HOUR       PIC 9(02).
011300         10  CURRENT-MINUTE     PIC 9(02).
011400         10  CURRENT-SECOND     PIC 9(02).
011500         10  CURRENT-HNDSEC     PIC 9(02).
011600     05  CURRENT-TIME-NUM  REDEFINES CURRENT-TIME
011700                                PIC 9(08).
011800     05  FILLER                 PIC X(01)  VALUE SPACE.
011900*
012000 01  WS-FIELDS.
012100     05  WS-LOANIN-STATUS       PIC X(02)  VALUE SPACES.
012200     05  WS-ARMRPT-STATUS       PIC X(02)  VALUE SPACES.
012300     05  WS-ERRRPT-STATUS       PIC X(02)  VALUE SPACES.
012400     05  FILLER                 PIC X(01)  VALUE SPACE.
012500*
012600     COPY ERRLINE.
012700*
012800 01  WS-SWITCHES.
012900     05  WS-LOANIN-EOF-SW       PIC X      VALUE 'N'.
013000         88  LOANIN-EOF                    VALUE 'Y'.
013100     05  WS-LOAN-VALID-SW       PIC X      VALUE 'Y'.
013200         88  LOAN-IS-VALID                 VALUE 'Y'.
013300     05  FILLER                 PIC X(01)  VALUE SPACE.
013400*
013500 01  WS-COUNTS                  BINARY.
013600     05  WS-LOAN-COUNT          PIC S9(07) VALUE ZERO.
013700     05  WS-REJECT-COUNT        PIC S9(07) VALUE ZERO.
013800     05  WS-RC-IDX-2            PIC S9(03) VALUE ZERO.
013900     05  FILLER                 PIC X(01) VALUE SPACE  DISPLAY.
014000*
014100*    STANDALONE SUBSCRIPTS -- KEPT AT THE 77 LEVEL PER SHOP
014200*    CONVENTION FOR ONE-SHOT WORKING COUNTERS.
014300 77  WS-MONTH-IDX               PIC S9(05) BINARY VALUE ZERO.
014400 77  WS-RC-IDX                  PIC S9(03) BINARY VALUE ZERO.
014500*
014600*    WORKING FIELDS FOR THE CURRENT LOAN
014700*
014800 01  WS-TERM-MONTHS             PIC 9(05)      VALUE ZERO.
014900 01  WS-RATE-FOR-MONTH          PIC 9V9(06)    VALUE ZERO.
015000 01  WS-MONTHLY-RATE            PIC 9(03)V9(08) VALUE ZERO.
015100 01  WS-ONE-PLUS-RATE           PIC 9(03)V9(08) VALUE ZERO.
015200 01  WS-DISCOUNT-FACTOR         PIC 9(03)V9(08) VALUE ZERO.
015300 01  WS-DISCOUNT-FACTOR-ALT REDEFINES WS-DISCOUNT-FACTOR
015400                                PIC X(11).
015500 01  WS-MONTH-PAYMENT           PIC S9(07)V99  VALUE ZERO.
015600*
015700 01  WS-LOAN-RESULTS.
015800     05  WS-MONTH1-PAYMENT      PIC S9(07)V99  VALUE ZERO.
015900     05  WS-TOTAL-PAYMENTS      PIC S9(09)V99  VALUE ZERO.
016000     05  WS-TOTAL-INTEREST      PIC S9(09)V99  VALUE ZERO.
016100     05  WS-TOTAL-COST          PIC S9(09)V99  VALUE ZERO.
016200     05  WS-PAID-THRU-N         PIC S9(09)V99  VALUE ZERO.
016300     05  WS-REMAINING-BALANCE   PIC S9(09)V99  VALUE ZERO.
016400     05  FILLER                 PIC X(01)      VALUE SPACE.
016500 01  WS-LOAN-RESULTS-ALT REDEFINES WS-LOAN-RESULTS
016600                                PIC X(65).
016700*
016800 01  WS-GRAND-TOTALS.
016900     05  WS-GRAND-INTEREST      PIC S9(11)V99  VALUE ZERO.
017000     05  WS-GRAND-COST          PIC S9(11)V99  VALUE ZERO.
017100     05  FILLER                 PIC X(01)      VALUE SPACE.
017200*
017300*    REPORT HEADING LINE
017400*
017500 01  WS-HEAD-LINE.
017600     05  FILLER                 PIC X(01)  VALUE SPACE.
017700     05  WH-TITLE               PIC X(36)
017800         VALUE 'ADJUSTABLE RATE MORTGAGE REPORT'.
017900     05  WH-RUN-DATE            PIC X(10).
018000     05  FILLER                 PIC X(02)  VALUE SPACES.
018100     05  WH-RUN-TIME            PIC X(08).
018200     05  FILLER                 PIC X(75)  VALUE SPACES.
018300*
018400*    PER-LOAN DETAIL LINE
018500*
018600 01  WS-DETAIL-LINE.
018700     05  FILLER                 PIC X(01)  VALUE SPACE.
018800     05  WD-LOAN-ID             PIC X(10).
018900     05  FILLER                 PIC X(02)  VALUE SPACES.
019000     05  WD-INIT-RATE-E         PIC Z.999999.
019100     05  FILLER                 PIC X(02)  VALUE SPACES.
019200     05  WD-MONTH1-PMT-E        PIC Z,ZZZ,ZZ9.99.
019300     05  FILLER                 PIC X(02)  VALUE SPACES.
019400     05  WD-TOT-INTEREST-E      PIC Z,ZZZ,ZZZ,ZZ9.99.
019500     05  FILLER                 PIC X(02)  VALUE SPACES.
019600     05  WD-TOT-COST-E          PIC Z,ZZZ,ZZZ,ZZ9.99.
019700     05  FILLER                 PIC X(02)  VALUE SPACES.
019800     05  WD-REM-BAL-E           PIC Z,ZZZ,ZZZ,ZZ9.99.
019900     05  FILLER                 PIC X(17)  VALUE SPACES.
020000*
020100*    END-OF-REPORT GRAND-TOTAL LINE
020200*
020300 01  WS-TOTAL-LINE.
020400     05  FILLER                 PIC X(01)  VALUE SPACE.
020500     05  WT-LABEL               PIC X(29)
020600         VALUE 'GRAND TOTAL  INT/TOT COST:  '.
020700     05  WT-GRAND-INTEREST-E    PIC Z,ZZZ,ZZZ,ZZ9.99.
020800     05  FILLER                 PIC X(02)  VALUE SPACES.
020900     05  WT-GRAND-COST-E        PIC Z,ZZZ,ZZZ,ZZ9.99.
021000     05  FILLER                 PIC X(02)  VALUE SPACES.
021100     05  WT-LOAN-LABEL          PIC X(16)
021200         VALUE 'LOANS PROCESSED'.
021300     05  WT-LOAN-COUNT-E        PIC ZZZ,ZZ9.
021400     05  FILLER                 PIC X(41)  VALUE SPACES.
021500*
021600******************************************************************
021700 PROCEDURE DIVISION.
021800******************************************************************
021900*
022000 000-MAIN-LINE.
022100*
022200     PERFORM 100-OPEN-FILES.
022300     PERFORM 110-WRITE-REPORT-HEADING.
022400     PERFORM 120-READ-LOAN-IN.
022500*
022600     PERFORM 180-SELECT-NEXT-ARM-LOAN
022700         UNTIL LOANIN-EOF.
022800*
022900     PERFORM 800-PRINT-GRAND-TOTAL.
023000     PERFORM 900-CLOSE-FILES.
023100*
023200     STOP RUN.
023300*
023400 100-OPEN-FILES.
023500*
023600     OPEN INPUT  LOAN-IN.
023700     OPEN OUTPUT ARM-RPT.
023800     OPEN OUTPUT ERROR-RPT.
023900*
024000     ACCEPT CURRENT-DATE FROM DATE.
024100     ACCEPT CURRENT-TIME FROM TIME.
024200*
024300     IF CURRENT-YEAR < 50
024400         MOVE 20 TO CURRENT-CENT
024500     ELSE
024600         MOVE 19 TO CURRENT-CENT
024700     END-IF.
024800*
024900 110-WRITE-REPORT-HEADING.
025000*
025100     MOVE SPACES            TO WS-HEAD-LINE.
025200     MOVE CURRENT-MONTH     TO WH-RUN-DATE(1:2).
025300     MOVE '/'               TO WH-RUN-DATE(3:1).
025400     MOVE CURRENT-DAY       TO WH-RUN-DATE(4:2).
025500     MOVE '/'               TO WH-RUN-DATE(6:1).
025600     MOVE CURRENT-CENT      TO WH-RUN-DATE(7:2).
025700     MOVE CURRENT-YEAR      TO WH-RUN-DATE(9:2).
025800     MOVE CURRENT-HOUR      TO WH-RUN-TIME(1:2).
025900     MOVE ':'               TO WH-RUN-TIME(3:1).
026000     MOVE CURRENT-MINUTE    TO WH-RUN-TIME(4:2).
026100     MOVE ':'               TO WH-RUN-TIME(6:1).
026200     MOVE CURRENT-SECOND    TO WH-RUN-TIME(7:2).
026300     WRITE ARM-RPT-LINE FROM WS-HEAD-LINE.
026400*
026500 120-READ-LOAN-IN.
026600*
026700     READ LOAN-IN
026800         AT END MOVE 'Y' TO WS-LOANIN-EOF-SW.
026900*
027000 180-SELECT-NEXT-ARM-LOAN.
027100*
027200     IF LN-LOAN-TYPE = 'A'
027300         PERFORM 200-PROCESS-ONE-LOAN
027400     END-IF.
027500     PERFORM 120-READ-LOAN-IN.
027600*
027700 200-PROCESS-ONE-LOAN.
027800*
027900     ADD 1 TO WS-LOAN-COUNT.
028000     MOVE 'Y' TO WS-LOAN-VALID-SW.
028100     PERFORM 250-VALIDATE-ARM-LOAN.
028200     IF LOAN-IS-VALID
028300         PERFORM 300-COMPUTE-TERM-MONTHS
028400         PERFORM 400-COMPUTE-MONTHLY-PAYMENTS
028500         PERFORM 500-COMPUTE-TOTALS
028600         PERFORM 600-COMPUTE-REMAINING-BALANCE
028700         PERFORM 700-WRITE-ARM-REPORT-LINE
028800         PERFORM 900-ACCUM-GRAND-TOTAL
028900     END-IF.
029000*
029100 250-VALIDATE-ARM-LOAN.
029200*
029300     IF LN-PRINCIPAL NOT > ZERO
029400         MOVE 'N' TO WS-LOAN-VALID-SW
029500         MOVE 'PRINCIPAL NOT POSITIVE' TO ER-REASON-TEXT
029600         PERFORM 950-REJECT-LOAN
029700     END-IF.
029800     IF LN-INTEREST-RATE NOT > ZERO
029900         MOVE 'N' TO WS-LOAN-VALID-SW
030000         MOVE 'INITIAL RATE NOT POSITIVE' TO ER-REASON-TEXT
030100         PERFORM 950-REJECT-LOAN
030200     END-IF.
030300     IF LN-TERM-LENGTH NOT > ZERO
030400         MOVE 'N' TO WS-LOAN-VALID-SW
030500         MOVE 'TERM LENGTH NOT POSITIVE' TO ER-REASON-TEXT
030600         PERFORM 950-REJECT-LOAN
030700     END-IF.
030800     IF LN-TERM-TYPE NOT = 'Y' AND LN-TERM-TYPE NOT = 'M'
030900         MOVE 'N' TO WS-LOAN-VALID-SW
031000         MOVE 'TERM TYPE NOT Y OR M' TO ER-REASON-TEXT
031100         PERFORM 950-REJECT-LOAN
031200     END-IF.
031300*    CR-1350 -- LN-RATE-CHANGES ONLY HOLDS 12 OCCURRENCES.  REJECT
031400*    ANY LOAN WHOSE RATE-CHANGE-COUNT WOULD DRIVE
031500*    260-VALIDATE-RATE-CHANGES PAST THE TABLE INSTEAD OF LETTING
031600*    THE SUBSCRIPT RUN OFF THE END OF THE OCCURS.               CR1350
031700     IF LN-RATE-CHANGE-COUNT > 12
031800         MOVE 'N' TO WS-LOAN-VALID-SW
031900         MOVE 'RATE-CHANGE COUNT EXCEEDS TABLE SIZE' TO
032000             ER-REASON-TEXT
032100         PERFORM 950-REJECT-LOAN
032200     END-IF.
032300*
032400     IF LOAN-IS-VALID
032500         PERFORM 300-COMPUTE-TERM-MONTHS
032600         PERFORM 260-VALIDATE-RATE-CHANGES
032700     END-IF.
032800*
032900 260-VALIDATE-RATE-CHANGES.
033000*
033100     PERFORM 265-VALIDATE-ONE-RATE-CHANGE
033200         VARYING WS-RC-IDX FROM 1 BY 1
033300         UNTIL WS-RC-IDX > LN-RATE-CHANGE-COUNT
033400         OR NOT LOAN-IS-VALID.
033500*
033600 265-VALIDATE-ONE-RATE-CHANGE.
033700*
033800     IF LN-RC-RATE(WS-RC-IDX) NOT > ZERO
033900         MOVE 'N' TO WS-LOAN-VALID-SW
034000         MOVE 'RATE-CHANGE RATE NOT POSITIVE' TO ER-REASON-TEXT
034100         PERFORM 950-REJECT-LOAN
034200     END-IF.
034300     IF LN-RC-MONTH(WS-RC-IDX) < 0
034400         OR LN-RC-MONTH(WS-RC-IDX) > WS-TERM-MONTHS
034500         MOVE 'N' TO WS-LOAN-VALID-SW
034600         MOVE 'RATE-CHANGE MONTH OUT OF RANGE' TO ER-REASON-TEXT
034700         PERFORM 950-REJECT-LOAN
034800     END-IF.
034900*
035000     PERFORM 267-CHECK-DUPLICATE-MONTH
035100         VARYING WS-RC-IDX-2 FROM 1 BY 1
035200         UNTIL WS-RC-IDX-2 >= WS-RC-IDX
035300         OR NOT LOAN-IS-VALID.
035400*
035500 267-CHECK-DUPLICATE-MONTH.
035600*
035700     IF LN-RC-MONTH(WS-RC-IDX) = LN-RC-MONTH(WS-RC-IDX-2)
035800         MOVE 'N' TO WS-LOAN-VALID-SW
035900         MOVE 'DUPLICATE RATE-CHANGE MONTH' TO ER-REASON-TEXT
036000         PERFORM 950-REJECT-LOAN
036100     END-IF.
036200*
036300 300-COMPUTE-TERM-MONTHS.
036400*
036500     IF LN-TERM-TYPE = 'Y'
036600         COMPUTE WS-TERM-MONTHS = LN-TERM-LENGTH * 12
036700     ELSE
036800         MOVE LN-TERM-LENGTH TO WS-TERM-MONTHS
036900     END-IF.
037000*
037100 400-COMPUTE-MONTHLY-PAYMENTS.
037200*
037300     MOVE ZERO TO WS-TOTAL-PAYMENTS.
037400     PERFORM 420-COMPUTE-ONE-MONTH-PAYMENT
037500         VARYING WS-MONTH-IDX FROM 1 BY 1
037600         UNTIL WS-MONTH-IDX > WS-TERM-MONTHS.
037700*
037800 420-COMPUTE-ONE-MONTH-PAYMENT.
037900*
038000     PERFORM 410-FIND-RATE-FOR-MONTH.
038100     PERFORM 430-COMPUTE-PAYMENT-AT-RATE.
038200*
038300     IF WS-MONTH-IDX = 1
038400         MOVE WS-MONTH-PAYMENT TO WS-MONTH1-PAYMENT
038500     END-IF.
038600     ADD WS-MONTH-PAYMENT TO WS-TOTAL-PAYMENTS.
038700*
038800 410-FIND-RATE-FOR-MONTH.
038900*
039000*    RATE-CHANGES IS PRE-SORTED ASCENDING BY RC-MONTH -- TAKE THE
039100*    LAST ENTRY WHOSE RC-MONTH IS NOT GREATER THAN THE CURRENT
039200*    MONTH, THEN STOP AT THE FIRST ENTRY THAT OVERSHOOTS IT.
039300*
039400     MOVE LN-INTEREST-RATE TO WS-RATE-FOR-MONTH.
039500     PERFORM 415-TEST-ONE-RATE-CHANGE
039600         VARYING WS-RC-IDX FROM 1 BY 1
039700         UNTIL WS-RC-IDX > LN-RATE-CHANGE-COUNT.
039800*
039900 415-TEST-ONE-RATE-CHANGE.
040000*
040100     IF LN-RC-MONTH(WS-RC-IDX) <= WS-MONTH-IDX
040200         MOVE LN-RC-RATE(WS-RC-IDX) TO WS-RATE-FOR-MONTH
040300     ELSE
040400         MOVE LN-RATE-CHANGE-COUNT TO WS-RC-IDX
040500     END-IF.
040600*
040700 430-COMPUTE-PAYMENT-AT-RATE.
040800*
040900     COMPUTE WS-MONTHLY-RATE ROUNDED = WS-RATE-FOR-MONTH / 12.
041000     ADD 1 TO WS-MONTHLY-RATE GIVING WS-ONE-PLUS-RATE.
041100     MOVE 1 TO WS-DISCOUNT-FACTOR.
041200     PERFORM 435-DIVIDE-BY-ONE-PLUS-RATE
041300         VARYING WS-RC-IDX-2 FROM 1 BY 1
041400         UNTIL WS-RC-IDX-2 > WS-TERM-MONTHS.
041500*
041600     COMPUTE WS-MONTH-PAYMENT ROUNDED =
041700         LN-PRINCIPAL * WS-MONTHLY-RATE
041800         / (1 - WS-DISCOUNT-FACTOR).
041900*
042000 435-DIVIDE-BY-ONE-PLUS-RATE.
042100*
042200     COMPUTE WS-DISCOUNT-FACTOR ROUNDED =
042300         WS-DISCOUNT-FACTOR / WS-ONE-PLUS-RATE.
042400*
042500 500-COMPUTE-TOTALS.
042600*
042700     COMPUTE WS-TOTAL-INTEREST ROUNDED =
042800         WS-TOTAL-PAYMENTS - LN-PRINCIPAL.
042900     MOVE WS-TOTAL-PAYMENTS TO WS-TOTAL-COST.
043000*
043100 600-COMPUTE-REMAINING-BALANCE.
043200*
043300     MOVE ZERO TO WS-REMAINING-BALANCE.
043400     IF LN-MONTHS-PAID > ZERO
043500         MOVE ZERO TO WS-PAID-THRU-N
043600         PERFORM 620-ADD-ONE-MONTH-PAID
043700             VARYING WS-MONTH-IDX FROM 1 BY 1
043800             UNTIL WS-MONTH-IDX > LN-MONTHS-PAID
043900         COMPUTE WS-REMAINING-BALANCE ROUNDED =
044000             WS-TOTAL-COST - WS-PAID-THRU-N
044100     END-IF.
044200*
044300 620-ADD-ONE-MONTH-PAID.
044400*
044500     PERFORM 410-FIND-RATE-FOR-MONTH.
044600     PERFORM 430-COMPUTE-PAYMENT-AT-RATE.
044700     ADD WS-MONTH-PAYMENT TO WS-PAID-THRU-N.
044800*
044900 700-WRITE-ARM-REPORT-LINE.
045000*
045100     MOVE SPACES              TO WS-DETAIL-LINE.
045200     MOVE LN-LOAN-ID           TO WD-LOAN-ID.
045300     MOVE LN-INTEREST-RATE     TO WD-INIT-RATE-E.
045400     MOVE WS-MONTH1-PAYMENT    TO WD-MONTH1-PMT-E.
045500     MOVE WS-TOTAL-INTEREST    TO WD-TOT-INTEREST-E.
045600     MOVE WS-TOTAL-COST        TO WD-TOT-COST-E.
045700     MOVE WS-REMAINING-BALANCE TO WD-REM-BAL-E.
045800     WRITE ARM-RPT-LINE FROM WS-DETAIL-LINE.
045900*
046000 900-ACCUM-GRAND-TOTAL.
046100*
046200     ADD WS-TOTAL-INTEREST TO WS-GRAND-INTEREST.
046300     ADD WS-TOTAL-COST     TO WS-GRAND-COST.
046400*
046500 800-PRINT-GRAND-TOTAL.
046600*
046700     MOVE SPACES            TO WS-TOTAL-LINE.
046800     MOVE WS-GRAND-INTEREST  TO WT-GRAND-INTEREST-E.
046900     MOVE WS-GRAND-COST      TO WT-GRAND-COST-E.
047000     MOVE WS-LOAN-COUNT      TO WT-LOAN-COUNT-E.
047100     WRITE ARM-RPT-LINE FROM WS-TOTAL-LINE.
047200*
047300 900-CLOSE-FILES.
047400*
047500     CLOSE LOAN-IN.
047600     CLOSE ARM-RPT.
047700     CLOSE ERROR-RPT.
047800*
047900 950-REJECT-LOAN.
048000*
048100     ADD 1 TO WS-REJECT-COUNT.
048200     MOVE 'LOAN-IN'            TO ER-SOURCE-FILE.
048300     MOVE LN-LOAN-ID           TO ER-RECORD-ID.
048400     WRITE ERROR-RPT-LINE FROM ERROR-LINE.
048500*
048600* END OF PROGRAM ARMCALC.
