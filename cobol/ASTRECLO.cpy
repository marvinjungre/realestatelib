000100******************************************************************
000200*    COPYBOOK     ASTRECLO                                      *
000300*    PURPOSE       ASSET-IN RECORD -- ONE REAL-ESTATE ASSET AND  *
000400*                  ITS HISTORICAL-RETURN HISTORY, INPUT TO THE   *
000500*                  PORTFOLIO ANALYTICS PROGRAM PTFCALC.  ALL     *
000600*                  ASSET-IN RECORDS ARE LOADED INTO AN OCCURS    *
000700*                  TABLE BEFORE ANY PORTFOLIO STATISTIC CAN BE   *
000800*                  COMPUTED -- SEE PTFCALC PT-ASSET-TABLE.       *
000900*    RECORD LEN    232                                           *
001000*    MAINTENANCE   SEE PTFCALC CHANGE LOG FOR HISTORY.           *
001100******************************************************************
001200 01  ASSET-RECORD.
001300     05  AS-PROPERTY-ID          PIC X(10).
001400     05  AS-ANNUAL-RENTAL-INCOME PIC 9(09)V99.
001500     05  AS-ANNUAL-APPRECIATION  PIC 9(09)V99.
001600     05  AS-ANNUAL-EXPENSES      PIC 9(09)V99.
001700     05  AS-INITIAL-PROP-VALUE   PIC 9(09)V99.
001800*                                 MUST BE GREATER THAN ZERO
001900     05  AS-PORTFOLIO-WEIGHT     PIC 9V9(06).
002000     05  AS-RETURN-COUNT         PIC 9(02).
002100*                                 NUMBER OF PERIODS THAT FOLLOW, 1-24
002200     05  AS-HISTORICAL-RETURNS OCCURS 24 TIMES
002300             INDEXED BY AS-HR-IDX
002400             PIC S9V9(06).
002500     05  FILLER                  PIC X(01)  VALUE SPACE.
