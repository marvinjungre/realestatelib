000100******************************************************************
000200* PROGRAM       INTCALC
000300* AUTHOR        R. PRAJAPATI
000400* INSTALLATION  INVENTURE FINANCIAL SYSTEMS - BATCH ANALYTICS UNIT
000500* DATE-WRITTEN  04/11/83
000600* DATE-COMPILED
000700* SECURITY      UNCLASSIFIED -- INTERNAL BATCH USE ONLY
000800******************************************************************
000900* PURPOSE       READS THE INTEREST-IN DECK ONE CASE AT A TIME AND
001000*               COMPUTES SIMPLE, ANNUAL COMPOUND, OR CONTINUOUS
001100*               COMPOUND INTEREST ON EACH CASE, PRINTING ONE LINE
001200*               PER CASE TO INTEREST-REPORT AND A GRAND TOTAL OF
001300*               INTEREST AMOUNT AT END OF REPORT.  ANY CASE WHOSE
001400*               CALC-TYPE IS NOT S, C, OR N IS REJECTED TO THE
001500*               COMMON ERROR-REPORT.
001600******************************************************************
001700*                     C H A N G E   L O G
001800*-----------------------------------------------------------------
001900* DATE       INIT   REQUEST   DESCRIPTION                              TAG
002000* 04/11/83   RKP    CR-0118   ORIGINAL PROGRAM.  SIMPLE AND         CR0118
002100*                             ANNUAL COMPOUND INTEREST ONLY.        CR0118
002200* 09/02/83   RKP    CR-0142   ADDED GRAND-TOTAL CONTROL BREAK AT    CR0142
002300*                             END OF REPORT PER AUDIT REQUEST.      CR0142
002400* 02/14/85   DJT    CR-0261   ADDED CONTINUOUS-COMPOUND (CALC-TYPE  CR0261
002500*                             'N') USING SERIES EXPANSION OF E.     CR0261
002600* 11/03/86   DJT    CR-0309   CORRECTED 365-DAY-YEAR FRACTION --    CR0309
002700*                             PROGRAM WAS USING 360.                CR0309
002800* 06/20/89   KSM    CR-0455   REJECT UNRECOGNIZED CALC-TYPE TO      CR0455
002900*                             ERROR-REPORT INSTEAD OF ABENDING.     CR0455
003000* 01/09/91   KSM    CR-0502   CONVERTED ELAPSED-TIME-IN-YEARS TO A  CR0502
003100*                             SIX-DECIMAL WORKING FIELD PER NEW     CR0502
003200*                             ROUNDING STANDARD.                    CR0502
003300* 08/17/93   TPN    CR-0588   WIDENED IR-PRINCIPAL TO 9(09)V99 FOR  CR0588
003400*                             LARGER CASE AMOUNTS.                  CR0588
003500* 03/30/95   TPN    CR-0619   REPORT HEADING NOW SHOWS RUN DATE     CR0619
003600*                             AND TIME FROM THE SYSTEM CLOCK.       CR0619
003700* 12/01/98   RKP    CR-0777   Y2K -- CURRENT-YEAR EXPANDED TO FOUR  CR0777
003800*                             DIGITS ON THE REPORT HEADING; NO      CR0777
003900*                             STORED DATE FIELDS WINDOWED.          CR0777
004000* 05/22/99   RKP    CR-0779   Y2K FOLLOW-UP -- VERIFIED NO DATE     CR0779
004100*                             ARITHMETIC ELSEWHERE IN PROGRAM.      CR0779
004200* 04/04/02   DJT    CR-0901   ADDED WS-TOTAL-CASE-COUNT TO THE      CR0901
004300*                             END-OF-REPORT LINE PER OPS REQUEST.   CR0901
004400* 07/15/06   LMH    CR-1066   E-RAISED-TO-X SERIES NOW CARRIES 10   CR1066
004500*                             TERMS INSTEAD OF 8 FOR BIG RATES.     CR1066
004600* 02/28/11   LMH    CR-1210   MINOR -- ALIGNED RPT COLUMNS          CR1210
004700*                             PRINTER CHANGEOVER.                   CR1210
004800*-----------------------------------------------------------------
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.     INTCALC.
005100 AUTHOR.         R. PRAJAPATI.
005200 INSTALLATION.   INVENTURE FINANCIAL SYSTEMS.
005300 DATE-WRITTEN.   04/11/83.
005400 DATE-COMPILED.
005500 SECURITY.       UNCLASSIFIED.
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT INTEREST-IN    ASSIGN TO INTIN
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS  IS  WS-INTIN-STATUS.
006700*
006800     SELECT INTEREST-RPT   ASSIGN TO INTRPT
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS  IS  WS-INTRPT-STATUS.
007100*
007200     SELECT ERROR-RPT      ASSIGN TO ERRRPT
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS  IS  WS-ERRRPT-STATUS.
007500*
007600******************************************************************
007700 DATA DIVISION.
007800******************************************************************
007900 FILE SECTION.
008000*
008100 FD  INTEREST-IN
008200     RECORD CONTAINS 38 CHARACTERS
008300     RECORDING MODE IS F.
008400     COPY INTRECLO.
008500*
008600 FD  INTEREST-RPT
008700     RECORD CONTAINS 132 CHARACTERS
008800     RECORDING MODE IS F.
008900 01  INTEREST-RPT-LINE.
009000     05  FILLER                PIC X(132).
009100*
009200 FD  ERROR-RPT
009300     RECORD CONTAINS 132 CHARACTERS
009400     RECORDING MODE IS F.
009500 01  ERROR-RPT-LINE.
009600     05  FILLER                PIC X(132).
009700*
009800******************************************************************
009900 WORKING-STORAGE SECTION.
010000******************************************************************
010100*
010200 01  SYSTEM-DATE-AND-TIME.
010300     05  CURRENT-DATE.
010400         10  CURRENT-CENT       PIC 9(02).
010500         10  CURRENT-YEAR       PIC 9(02).
010600         10  CURRENT-MONTH      PIC 9(02).
010700         10  CURRENT-DAY        PIC 9(02).
010800     05  CURRENT-DATE-NUM  REDEFINES CURRENT-DATE
010900                                PIC 9(08).
011000     05  CURRENT-TIME.
011100         10  CURRENT-HOUR       PIC 9(02).
011200         10  CURRENT-MINUTE     PIC 9(02).
011300         10  CURRENT-SECOND     PIC 9(02).
011400         10  CURRENT-HNDSEC     PIC 9(02).
011500     05  CURRENT-TIME-NUM  REDEFINES CURRENT-TIME
011600                                PIC 9(08).
011700     05  FILLER                 PIC X(01)  VALUE SPACE.
011800*
011900 01  WS-FIELDS.
012000     05  WS-INTIN-STATUS        PIC X(02)  VALUE SPACES.
012100     05  WS-INTRPT-STATUS       PIC X(02)  VALUE SPACES.
012200     05  WS-ERRRPT-STATUS       PIC X(02)  VALUE SPACES.
012300     05  FILLER                 PIC X(01)  VALUE SPACE.
012400*
012500     COPY ERRLINE.
012600*
012700 01  WS-SWITCHES.
012800     05  WS-INTIN-EOF-SW        PIC X      VALUE 'N'.
012900         88  INTIN-EOF                     VALUE 'Y'.
013000     05  FILLER                 PIC X(01)  VALUE SPACE.
013100*
013200 01  WS-COUNTS                  BINARY.
013300     05  WS-CASE-COUNT          PIC S9(07) VALUE ZERO.
013400     05  WS-REJECT-COUNT        PIC S9(07) VALUE ZERO.
013500     05  FILLER                 PIC X(01)  VALUE SPACE  DISPLAY.
013600*
013700*    STANDALONE SUBSCRIPTS -- KEPT AT THE 77 LEVEL PER SHOP
013800*    CONVENTION FOR ONE-SHOT WORKING COUNTERS.
013900 77  WS-TERM-IDX                PIC S9(04) BINARY VALUE ZERO.
014000 77  WS-LN-IDX                  PIC S9(04) BINARY VALUE ZERO.
014100*
014200*    WORKING FIELDS FOR THE CURRENT CASE
014300*
014400 01  WS-ELAPSED-TIME            PIC 9(03)V9(06) VALUE ZERO.
014500 01  WS-ONE-PLUS-RATE           PIC 9(03)V9(06) VALUE ZERO.
014600 01  WS-RATE-TIMES-TIME         PIC S9(05)V9(06) VALUE ZERO.
014700 01  WS-POWER-RESULT            PIC 9(09)V9(06) VALUE ZERO.
014800 01  WS-E-SERIES-TERM           PIC 9(09)V9(10) VALUE ZERO.
014900 01  WS-E-SERIES-SUM            PIC 9(09)V9(10) VALUE ZERO.
015000*
015100*    NATURAL-LOG WORKING FIELDS -- SEE 327-NATURAL-LOG
015200*
015300 01  WS-LN-FIELDS.
015400     05  WS-LN-X                PIC S9(03)V9(08) VALUE ZERO.
015500     05  WS-LN-POWER            PIC S9(03)V9(08) VALUE ZERO.
015600     05  WS-LN-TERM             PIC S9(03)V9(08) VALUE ZERO.
015700     05  WS-LN-SUM              PIC S9(03)V9(08) VALUE ZERO.
015800     05  WS-LN-SIGN             PIC S9(01) VALUE ZERO.
015900     05  WS-LN-RESULT           PIC S9(03)V9(08) VALUE ZERO.
016000     05  FILLER                 PIC X(01) VALUE SPACE.
016100*
016200 01  WS-COMPUTED-VALUES.
016300     05  WS-INTEREST-AMOUNT     PIC S9(09)V99 VALUE ZERO.
016400     05  WS-TOTAL-VALUE         PIC S9(09)V99 VALUE ZERO.
016500     05  FILLER                 PIC X(01)     VALUE SPACE.
016600 01  WS-COMPUTED-VALUES-ALT REDEFINES WS-COMPUTED-VALUES
016700                                PIC X(23).
016800*
016900 01  WS-GRAND-TOTALS.
017000     05  WS-GRAND-INTEREST      PIC S9(11)V99 VALUE ZERO.
017100     05  FILLER                 PIC X(01)     VALUE SPACE.
017200*
017300*    REPORT HEADING LINE
017400*
017500 01  WS-HEAD-LINE.
017600     05  FILLER                 PIC X(01)  VALUE SPACE.
017700     05  WH-TITLE                PIC X(34)
017800         VALUE 'INTEREST CALCULATION REPORT'.
017900     05  WH-RUN-DATE             PIC X(10).
018000     05  FILLER                 PIC X(02)  VALUE SPACES.
018100     05  WH-RUN-TIME             PIC X(08).
018200     05  FILLER                 PIC X(77)  VALUE SPACES.
018300*
018400*    REPORT DETAIL LINE
018500*
018600 01  WS-DETAIL-LINE.
018700     05  FILLER                 PIC X(01)  VALUE SPACE.
018800     05  WD-CASE-ID             PIC X(10).
018900     05  FILLER                 PIC X(02)  VALUE SPACES.
019000     05  WD-CALC-TYPE           PIC X(01).
019100     05  FILLER                 PIC X(03)  VALUE SPACES.
019200     05  WD-PRINCIPAL           PIC Z,ZZZ,ZZZ,ZZ9.99.
019300     05  FILLER                 PIC X(02)  VALUE SPACES.
019400     05  WD-RATE                PIC Z.999999.
019500     05  FILLER                 PIC X(02)  VALUE SPACES.
019600     05  WD-INTEREST-AMT        PIC Z,ZZZ,ZZZ,ZZ9.99-.
019700     05  FILLER                 PIC X(02)  VALUE SPACES.
019800     05  WD-TOTAL-VALUE         PIC Z,ZZZ,ZZZ,ZZ9.99-.
019900     05  FILLER                 PIC X(33)  VALUE SPACES.
020000*
020100*    END-OF-REPORT GRAND-TOTAL LINE
020200*
020300 01  WS-TOTAL-LINE.
020400     05  FILLER                 PIC X(01)  VALUE SPACE.
020500     05  WT-LABEL               PIC X(29)
020600         VALUE 'GRAND TOTAL INTEREST AMOUNT:'.
020700     05  FILLER                 PIC X(02)  VALUE SPACES.
020800     05  WT-GRAND-INTEREST      PIC Z,ZZZ,ZZZ,ZZ9.99-.
020900     05  FILLER                 PIC X(02)  VALUE SPACES.
021000     05  WT-CASE-LABEL          PIC X(18)
021100         VALUE 'CASES PROCESSED: '.
021200     05  WT-CASE-COUNT          PIC ZZZ,ZZ9.
021300     05  FILLER                 PIC X(58)  VALUE SPACES.
021400*
021500******************************************************************
021600 PROCEDURE DIVISION.
021700******************************************************************
021800*
021900 000-MAIN-LINE.
022000*
022100     PERFORM 100-OPEN-FILES.
022200     PERFORM 110-WRITE-REPORT-HEADING.
022300     PERFORM 120-READ-INTEREST-IN.
022400*
022500     PERFORM 200-PROCESS-ONE-CASE
022600         UNTIL INTIN-EOF.
022700*
022800     PERFORM 800-PRINT-GRAND-TOTAL.
022900     PERFORM 900-CLOSE-FILES.
023000*
023100     STOP RUN.
023200*
023300 100-OPEN-FILES.
023400*
023500     OPEN INPUT  INTEREST-IN.
023600     OPEN OUTPUT INTEREST-RPT.
023700     OPEN OUTPUT ERROR-RPT.
023800*
023900     ACCEPT CURRENT-DATE FROM DATE.
024000     ACCEPT CURRENT-TIME FROM TIME.
024100*
024200*    Y2K WINDOWING -- ACCEPT FROM DATE ONLY RETURNS A TWO-DIGIT
024300*    YEAR.  SEE CR-0777/CR-0779 ABOVE.
024400*
024500     IF CURRENT-YEAR < 50
024600         MOVE 20 TO CURRENT-CENT
024700     ELSE
024800         MOVE 19 TO CURRENT-CENT
024900     END-IF.
025000*
025100 110-WRITE-REPORT-HEADING.
025200*
025300     MOVE SPACES            TO WS-HEAD-LINE.
025400     MOVE CURRENT-MONTH     TO WH-RUN-DATE(1:2).
025500     MOVE '/'               TO WH-RUN-DATE(3:1).
025600     MOVE CURRENT-DAY       TO WH-RUN-DATE(4:2).
025700     MOVE '/'               TO WH-RUN-DATE(6:1).
025800     MOVE CURRENT-CENT      TO WH-RUN-DATE(7:2).
025900     MOVE CURRENT-YEAR      TO WH-RUN-DATE(9:2).
026000     MOVE CURRENT-HOUR      TO WH-RUN-TIME(1:2).
026100     MOVE ':'               TO WH-RUN-TIME(3:1).
026200     MOVE CURRENT-MINUTE    TO WH-RUN-TIME(4:2).
026300     MOVE ':'               TO WH-RUN-TIME(6:1).
026400     MOVE CURRENT-SECOND    TO WH-RUN-TIME(7:2).
026500     WRITE INTEREST-RPT-LINE FROM WS-HEAD-LINE.
026600*
026700 120-READ-INTEREST-IN.
026800*
026900     READ INTEREST-IN
027000         AT END MOVE 'Y' TO WS-INTIN-EOF-SW.
027100*
027200 200-PROCESS-ONE-CASE.
027300*
027400     ADD 1 TO WS-CASE-COUNT.
027500     PERFORM 210-COMPUTE-ELAPSED-TIME.
027600     PERFORM 300-DISPATCH-CALC-TYPE.
027700     PERFORM 120-READ-INTEREST-IN.
027800*
027900 210-COMPUTE-ELAPSED-TIME.
028000*
028100*    ELAPSED TIME IN YEARS = YEARS + MONTHS/12 + DAYS/365
028200*    (365-DAY-YEAR FRACTION MATCHES THE LIBRARY THIS PROGRAM WAS
028300*    MODELED ON -- SEE CR-0309 ABOVE.)
028400*
028500     COMPUTE WS-ELAPSED-TIME ROUNDED =
028600         IR-TIME-YEARS
028700         + (IR-TIME-MONTHS / 12)
028800         + (IR-TIME-DAYS / 365).
028900*
029000 300-DISPATCH-CALC-TYPE.
029100*
029200     EVALUATE IR-CALC-TYPE
029300         WHEN 'S'
029400             PERFORM 310-SIMPLE-INTEREST
029500             PERFORM 400-WRITE-REPORT-LINE
029600         WHEN 'C'
029700             PERFORM 320-COMPOUND-INTEREST
029800             PERFORM 400-WRITE-REPORT-LINE
029900         WHEN 'N'
030000             PERFORM 330-CONTINUOUS-INTEREST
030100             PERFORM 400-WRITE-REPORT-LINE
030200         WHEN OTHER
030300             PERFORM 950-REJECT-CASE
030400     END-EVALUATE.
030500*
030600 310-SIMPLE-INTEREST.
030700*
030800*    INTEREST = PRINCIPAL * RATE * TIME
030900*    TOTAL VALUE = PRINCIPAL + INTEREST
031000*
031100     COMPUTE WS-INTEREST-AMOUNT ROUNDED =
031200         IR-PRINCIPAL * IR-INTEREST-RATE * WS-ELAPSED-TIME.
031300     COMPUTE WS-TOTAL-VALUE ROUNDED =
031400         IR-PRINCIPAL + WS-INTEREST-AMOUNT.
031500*
031600 320-COMPOUND-INTEREST.
031700*
031800*    TOTAL = PRINCIPAL * (1 + RATE) ** TIME
031900*    INTEREST = TOTAL - PRINCIPAL
032000*    (1+RATE)**TIME IS RAISED BY REPEATED MULTIPLICATION SINCE
032100*    TIME IS NOT GENERALLY A WHOLE NUMBER -- SEE 325 BELOW.
032200*
032300     ADD 1 TO IR-INTEREST-RATE GIVING WS-ONE-PLUS-RATE.
032400     PERFORM 325-RAISE-TO-ELAPSED-TIME.
032500     COMPUTE WS-TOTAL-VALUE ROUNDED =
032600         IR-PRINCIPAL * WS-POWER-RESULT.
032700     COMPUTE WS-INTEREST-AMOUNT ROUNDED =
032800         WS-TOTAL-VALUE - IR-PRINCIPAL.
032900*
033000 325-RAISE-TO-ELAPSED-TIME.
033100*
033200*    (1+RATE)**TIME VIA THE IDENTITY A**T = E**(T * LN(A)).
033300*    LN(A) AND E**X ARE BOTH COMPUTED BY THE SERIES PARAGRAPHS
033400*    BELOW -- THIS SHOP'S COMPILER HAS NO INTRINSIC FUNCTION FOR
033500*    A FRACTIONAL EXPONENT.
033600*
033700     PERFORM 327-NATURAL-LOG.
033800     COMPUTE WS-RATE-TIMES-TIME ROUNDED =
033900         WS-ELAPSED-TIME * WS-LN-RESULT.
034000     PERFORM 340-RAISE-E-TO-THE-X.
034100     MOVE WS-E-SERIES-SUM TO WS-POWER-RESULT.
034200*
034300 327-NATURAL-LOG.
034400*
034500*    LN(1+X) BY THE ALTERNATING TAYLOR SERIES
034600*        X - X**2/2 + X**3/3 - X**4/4 + ...
034700*    CARRIED TO 20 TERMS.  GOOD ENOUGH FOR THE FRACTIONAL
034800*    NOMINAL RATES THIS PROGRAM SEES -- NOT A GENERAL-PURPOSE
034900*    LOGARITHM ROUTINE.
035000*
035100     COMPUTE WS-LN-X = WS-ONE-PLUS-RATE - 1.
035200     MOVE WS-LN-X TO WS-LN-POWER.
035300     MOVE WS-LN-X TO WS-LN-SUM.
035400     MOVE 1       TO WS-LN-SIGN.
035500     PERFORM 328-ADD-LN-TERM VARYING WS-LN-IDX FROM 2 BY 1
035600             UNTIL WS-LN-IDX > 20.
035700     MOVE WS-LN-SUM TO WS-LN-RESULT.
035800*
035900 328-ADD-LN-TERM.
036000*
036100     COMPUTE WS-LN-POWER ROUNDED = WS-LN-POWER * WS-LN-X.
036200     COMPUTE WS-LN-TERM  ROUNDED = WS-LN-POWER / WS-LN-IDX.
036300     IF WS-LN-SIGN = 1
036400         SUBTRACT WS-LN-TERM FROM WS-LN-SUM
036500         MOVE 0 TO WS-LN-SIGN
036600     ELSE
036700         ADD WS-LN-TERM TO WS-LN-SUM
036800         MOVE 1 TO WS-LN-SIGN
036900     END-IF.
037000*
037100 330-CONTINUOUS-INTEREST.
037200*
037300*    TOTAL = PRINCIPAL * E ** (RATE * TIME)
037400*    INTEREST = TOTAL - PRINCIPAL
037500*
037600     COMPUTE WS-RATE-TIMES-TIME ROUNDED =
037700         IR-INTEREST-RATE * WS-ELAPSED-TIME.
037800     PERFORM 340-RAISE-E-TO-THE-X.
037900     COMPUTE WS-TOTAL-VALUE ROUNDED =
038000         IR-PRINCIPAL * WS-E-SERIES-SUM.
038100     COMPUTE WS-INTEREST-AMOUNT ROUNDED =
038200         WS-TOTAL-VALUE - IR-PRINCIPAL.
038300*
038400 340-RAISE-E-TO-THE-X.
038500*
038600*    E**X BY THE MACLAURIN SERIES  1 + X + X**2/2! + X**3/3! ...
038700*    CARRIED TO 10 TERMS -- SEE CR-1066 ABOVE.
038800*
038900     MOVE 1 TO WS-E-SERIES-TERM.
039000     MOVE 1 TO WS-E-SERIES-SUM.
039100     PERFORM 345-ADD-E-SERIES-TERM VARYING WS-TERM-IDX FROM 1 BY 1
039200             UNTIL WS-TERM-IDX > 10.
039300*
039400 345-ADD-E-SERIES-TERM.
039500*
039600     COMPUTE WS-E-SERIES-TERM ROUNDED =
039700         WS-E-SERIES-TERM * WS-RATE-TIMES-TIME / WS-TERM-IDX.
039800     ADD WS-E-SERIES-TERM TO WS-E-SERIES-SUM.
039900*
040000 400-WRITE-REPORT-LINE.
040100*
040200     MOVE SPACES             TO WS-DETAIL-LINE.
040300     MOVE IR-CASE-ID         TO WD-CASE-ID.
040400     MOVE IR-CALC-TYPE       TO WD-CALC-TYPE.
040500     MOVE IR-PRINCIPAL       TO WD-PRINCIPAL.
040600     MOVE IR-INTEREST-RATE   TO WD-RATE.
040700     MOVE WS-INTEREST-AMOUNT TO WD-INTEREST-AMT.
040800     MOVE WS-TOTAL-VALUE     TO WD-TOTAL-VALUE.
040900     WRITE INTEREST-RPT-LINE FROM WS-DETAIL-LINE.
041000*
041100     PERFORM 900-ACCUM-GRAND-TOTAL.
041200*
041300 900-ACCUM-GRAND-TOTAL.
041400*
041500     ADD WS-INTEREST-AMOUNT TO WS-GRAND-INTEREST.
041600*
041700 800-PRINT-GRAND-TOTAL.
041800*
041900     MOVE SPACES            TO WS-TOTAL-LINE.
042000     MOVE WS-GRAND-INTEREST  TO WT-GRAND-INTEREST.
042100     MOVE WS-CASE-COUNT      TO WT-CASE-COUNT.
042200     WRITE INTEREST-RPT-LINE FROM WS-TOTAL-LINE.
042300*
042400 900-CLOSE-FILES.
042500*
042600     CLOSE INTEREST-IN.
042700     CLOSE INTEREST-RPT.
042800     CLOSE ERROR-RPT.
042900*
043000 950-REJECT-CASE.
043100*
043200     ADD 1 TO WS-REJECT-COUNT.
043300     MOVE SPACES             TO ERROR-RPT-LINE.
043400     MOVE 'INTEREST-IN'      TO ER-SOURCE-FILE.
043500     MOVE IR-CASE-ID         TO ER-RECORD-ID.
043600     MOVE 'CALC-TYPE NOT S, C, OR N -- CASE REJECTED'
043700                             TO ER-REASON-TEXT.
043800     WRITE ERROR-RPT-LINE FROM ERROR-LINE.
